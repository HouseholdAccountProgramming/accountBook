000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. LEDGUPD.                                                     
000300 AUTHOR. M SOTELO.                                                        
000400 INSTALLATION. DEPTO-SISTEMAS-PRESUPUESTO.                                
000500 DATE-WRITTEN. 18/06/88.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
000800*****************************************************************         
000900*               LIBRO DE CAJA FAMILIAR - MODULO 55              *         
001000*               =================================              *          
001100*  PROGRAMA BATCH DE MODIFICACION DE UN CAMPO DE UN ASIENTO.    *         
001200*  LEE TARJETA DE CONTROL (DDCTLCD) CON EL ID, EL CAMPO A       *         
001300*  CAMBIAR Y EL VALOR NUEVO, RECALCULA SIGNO SI CORRESPONDE,    *         
001400*  VALIDA (CALL LEDGVAL) Y GRABA (CALL LEDGIO).                 *         
001500*                                                                *        
001600*  CTL-CAMPO ACEPTA UN SOLO CODIGO POR CORRIDA:                 *         
001700*    'T' TIPO  'D' FECHA  'M' MONTO  'C' CATEGORIA  'N' NOTA    *         
001800*  LOS DEMAS CAMPOS DE LA TARJETA SE IGNORAN SEGUN CUAL SEA      *        
001900*  EL CODIGO; SOLO SE LEE EL QUE CORRESPONDE A ESE CODIGO.      *         
002000*****************************************************************         
002100*----------------------------------------------------------------         
002200*   REGISTRO DE CAMBIOS                                                   
002300*----------------------------------------------------------------         
002400*  18/06/88 MSO TK-0125 VERSION INICIAL                             TK0125
002500*  09/08/88 MSO TK-0133 VALIDACION DEL CAMPO MODIFICADO SOLO        TK0133
002600*  19/03/92 MSO TK-0268 RECALCULO DE SIGNO AL CAMBIAR TIPO          TK0268
002700*  07/07/95 RGO TK-0332 RECALCULO DE SIGNO AL CAMBIAR MONTO         TK0332
002800*  30/09/98 CDZ TK-0414 AJUSTE Y2K - SIN CAMPOS DE ANIO CORTO       TK0414
002900*  05/03/01 MSO TK-0465 MENSAJES DE CONSOLA EN INGLES,              TK0465
003000*                       PEDIDO DE AUDITORIA EXTERNA                 TK0465
003100*----------------------------------------------------------------         
003200*                                                                         
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500*    SIN SWITCHES UPSI - LA MODIFICACION NO TIENE OPCIONES DE             
003600*    CORRIDA MAS ALLA DE LO QUE TRAE LA TARJETA DE CONTROL.               
003700 SPECIAL-NAMES.                                                           
003800 INPUT-OUTPUT SECTION.                                                    
003900*    UNICA ENTRADA: LA TARJETA CON EL ID, EL CAMPO A CAMBIAR Y            
004000*    EL VALOR NUEVO. EL MAESTRO SE LEE Y GRABA SIEMPRE POR CALL           
004100*    A LEDGIO, NUNCA CON SELECT PROPIO.                                   
004200 FILE-CONTROL.                                                            
004300     SELECT CTLCARD ASSIGN TO DDCTLCD                                     
004400     ORGANIZATION IS LINE SEQUENTIAL                                      
004500     FILE STATUS  IS FS-CTLCARD.                                          
004600*                                                                         
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900*    ESTE PROGRAMA NO ABRE EL MAESTRO POR SU CUENTA; SOLO LA              
005000*    TARJETA DE CONTROL TIENE FD AQUI. LA FD DEL MAESTRO VIVE             
005100*    EN LEDGIO, DONDE SE ABRE, SE LEE Y SE GRABA.                         
005200*    LAYOUT DE LA TARJETA DE CONTROL DDCTLCD PARA MODIFICACION.           
005300*    TRAE EL ID DEL ASIENTO, EL CAMPO A CAMBIAR (CTL-CAMPO) Y,            
005400*    SEGUN ESE CODIGO, UNO DE LOS CINCO VALORES NUEVOS POSIBLES           
005500*    (SOLO UNO SE USA POR CORRIDA - LOS OTROS CUATRO VIENEN EN            
005600*    BLANCO O CERO Y SE IGNORAN).                                         
005700 FD  CTLCARD                                                              
005800     RECORDING MODE IS F.                                                 
005900 01  CTL-UPD-CARD.                                                        
006000     05  CTL-ID               PIC 9(04).                                  
006100*        'T'=TIPO 'D'=FECHA 'M'=MONTO 'C'=CATEGORIA 'N'=NOTA,             
006200*        MISMOS CODIGOS QUE LK-VAL-CAMPO DE LEDGVAL.                      
006300     05  CTL-CAMPO            PIC X(01).                                  
006400     05  CTL-VALOR-TIPO       PIC X(01).                                  
006500     05  CTL-VALOR-FECHA      PIC 9(08).                                  
006600     05  CTL-VALOR-FECHA-YMD REDEFINES CTL-VALOR-FECHA.                   
006700         10  CTL-VF-YYYY      PIC 9(04).                                  
006800         10  CTL-VF-MM        PIC 9(02).                                  
006900         10  CTL-VF-DD        PIC 9(02).                                  
007000*        MAGNITUD SIN SIGNO DEL MONTO NUEVO; EL SIGNO SE                  
007100*        RECALCULA EN 2220-CALC-SIGNO-MONTO-I SEGUN EL TIPO               
007200*        ACTUAL DEL ASIENTO.                                              
007300     05  CTL-VALOR-MONTO-MAG  PIC 9(09).                                  
007400*        CATEGORIA NUEVA, VALIDADA CONTRA LA MISMA TABLA QUE              
007500*        USA CATTAB PARA LOS ALTAS.                                       
007600     05  CTL-VALOR-CATEGORIA  PIC X(20).                                  
007700     05  CTL-VALOR-DESC       PIC X(50).                                  
007800     05  FILLER               PIC X(04).                                  
007900*    VISTA CRUDA DE LA TARJETA, POR CONSISTENCIA CON EL RESTO             
008000*    DE LOS PROGRAMAS DE ESTE SISTEMA.                                    
008100 01  CTL-RECORD-BYTES REDEFINES CTL-UPD-CARD.                             
008200     05  CTL-ALL-BYTES        PIC X(100).                                 
008300*                                                                         
008400 WORKING-STORAGE SECTION.                                                 
008500*=======================*                                                 
008600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
008700*                                                                         
008800*----------------------------------------------------------------         
008900*    ESTADO DE OPEN/READ DE LA TARJETA DE CONTROL.                        
009000 77  FS-CTLCARD               PIC XX           VALUE SPACES.              
009100*    SWITCH DE ABORTO: TARJETA AUSENTE O VACIA, O ERROR DE OPEN.          
009200 77  WS-ABORTAR               PIC X            VALUE 'N'.                 
009300     88  WS-SI-ABORTAR                         VALUE 'S'.                 
009400*    SWITCH QUE INDICA SI 2100-BUSCAR-I ENCONTRO EL ID PEDIDO.            
009500 77  WS-ENCONTRADO            PIC X            VALUE 'N'.                 
009600     88  WS-SI-ENCONTRADO                      VALUE 'S'.                 
009700*    SWITCH DE RECHAZO: SE ENCENDIO POR UN CODIGO DE CAMPO                
009800*    DESCONOCIDO EN LA TARJETA O PORQUE LEDGVAL RECHAZO EL                
009900*    VALOR NUEVO PROPUESTO PARA ESE CAMPO.                                
010000 77  WS-RECHAZADO             PIC X            VALUE 'N'.                 
010100     88  WS-SI-RECHAZADO                       VALUE 'S'.                 
010200*    INDICE DE BUSQUEDA DEL ID Y, UNA VEZ ENCONTRADO, POSICION            
010300*    DEL ASIENTO EN LA TABLA QUE 2300-APLICAR-CAMBIO-I MODIFICA.          
010400 77  WS-IDX-BUSCA             PIC S9(04) COMP  VALUE ZERO.                
010500 77  WS-IDX-ASIENTO           PIC S9(04) COMP  VALUE ZERO.                
010600*                                                                         
010700*    MONTO CON SIGNO RECALCULADO, USADO SOLO CUANDO EL CAMPO              
010800*    MODIFICADO ES EL TIPO ('T') O EL MONTO ('M'); EN LOS OTROS           
010900*    TRES CASOS EL MONTO DEL ASIENTO NO CAMBIA.                           
011000 01  WS-MONTO-TRABAJO.                                                    
011100     05  WS-MONTO-FIRMADO     PIC S9(09)                                  
011200          SIGN IS LEADING SEPARATE CHARACTER.                             
011300 01  WS-MONTO-EDITADO REDEFINES WS-MONTO-TRABAJO.                         
011400     05  WS-MONTO-ED          PIC -999999999.                             
011500*                                                                         
011600*    AREA DE COMUNICACION CON CALL 'LEDGIO': 'L' PARA CARGAR EL           
011700*    MAESTRO AL INICIO, 'S' PARA GRABARLO DE VUELTA SI EL CAMBIO          
011800*    FUE ACEPTADO.                                                        
011900 01  WS-IO-COMUNICACION.                                                  
012000     05  WS-IO-FUNCTION       PIC X(01).                                  
012100     05  WS-IO-LEIDOS         PIC S9(04) COMP.                            
012200     05  WS-IO-GRABADOS       PIC S9(04) COMP.                            
012300     05  WS-IO-RECHAZADOS     PIC S9(04) COMP.                            
012400     05  WS-IO-STATUS         PIC X(01).                                  
012500     05  FILLER               PIC X(10).                                  
012600*                                                                         
012700*    AREA DE COMUNICACION CON CALL 'CATTAB', USADA UNA SOLA VEZ           
012800*    AL INICIO PARA ARMAR LA TABLA DE CATEGORIAS.                         
012900 01  WS-TAB-COMUNICACION.                                                 
013000     05  WS-TAB-FUNCTION      PIC X(01).                                  
013100     05  WS-TAB-NAME          PIC X(20).                                  
013200     05  WS-TAB-STATUS        PIC X(01).                                  
013300     05  FILLER               PIC X(10).                                  
013400*                                                                         
013500*    AREA DE COMUNICACION CON CALL 'LEDGVAL'. A DIFERENCIA DE             
013600*    LEDGADD, ACA WS-VAL-CAMPO NO ES FIJO: 2200-VALIDAR-CAMPO-I           
013700*    LO FIJA SEGUN CTL-CAMPO PARA QUE LEDGVAL VALIDE SOLO EL              
013800*    CAMPO QUE REALMENTE CAMBIA, NO LOS CINCO JUNTOS.                     
013900 01  WS-VALIDAR.                                                          
014000     05  WS-VAL-CAMPO         PIC X(01).                                  
014100     05  WS-VAL-TYPE          PIC X(01).                                  
014200     05  WS-VAL-DATE          PIC 9(08).                                  
014300     05  WS-VAL-AMOUNT        PIC S9(09)                                  
014400          SIGN IS LEADING SEPARATE CHARACTER.                             
014500*        ESTOS DOS CAMPOS VIENEN PRECARGADOS CON EL VALOR                 
014600*        ACTUAL DEL ASIENTO, SALVO QUE CTL-CAMPO DIGA QUE                 
014700*        JUSTAMENTE ESE ES EL QUE CAMBIA.                                 
014800     05  WS-VAL-CATEGORY      PIC X(20).                                  
014900     05  WS-VAL-DESCRIPTION   PIC X(50).                                  
015000*        RESULTADO DEVUELTO POR LEDGVAL PARA EL UNICO CAMPO               
015100*        QUE SE LE PIDIO VALIDAR.                                         
015200     05  WS-VAL-RESULT        PIC X(01).                                  
015300         88  WS-VAL-OK                      VALUE 'V'.                    
015400         88  WS-VAL-BAD                     VALUE 'N'.                    
015500*        MOTIVO DEL RECHAZO, EN INGLES, PARA MOSTRAR TAL CUAL.            
015600     05  WS-VAL-REASON        PIC X(40).                                  
015700     05  FILLER               PIC X(09).                                  
015800*                                                                         
015900*    NOMBRES DE LOS TRES SUBPROGRAMAS INVOCADOS POR ESTE                  
016000*    MODULO; SE DECLARAN COMO CAMPOS EN VEZ DE LITERALES EN EL            
016100*    CALL PARA QUE UN CAMBIO DE NOMBRE DE SUBPROGRAMA SE HAGA             
016200*    EN UN SOLO LUGAR.                                                    
016300 77  WS-SUBPGM-LEDGIO         PIC X(08)  VALUE 'LEDGIO'.                  
016400 77  WS-SUBPGM-LEDGVAL        PIC X(08)  VALUE 'LEDGVAL'.                 
016500 77  WS-SUBPGM-CATTAB         PIC X(08)  VALUE 'CATTAB'.                  
016600*                                                                         
016700*    TABLA DE ASIENTOS EN MEMORIA (COPY COMUN A LEDGIO, LEDGADD           
016800*    Y LEDGDEL) Y TABLA DE CATEGORIAS (COPY COMUN A CATTAB Y              
016900*    LEDGVAL); AMBAS SE TRAEN POR COPY PARA GARANTIZAR QUE EL             
017000*    LAYOUT COINCIDA BYTE A BYTE CON EL QUE ARMAN LOS OTROS               
017100*    PROGRAMAS QUE LAS PASAN POR CALL.                                    
017200 COPY LEDGTAB.                                                            
017300 COPY CATGTAB.                                                            
017400*                                                                         
017500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
017600*                                                                         
017700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
017800 PROCEDURE DIVISION.                                                      
017900*                                                                         
018000 MAIN-PROGRAM-I.                                                          
018100*    SECUENCIA FIJA: ARMAR CONTEXTO, PROCESAR LA MODIFICACION             
018200*    PEDIDA, INFORMAR EL RESULTADO. MISMO ESQUELETO QUE LEDGADD           
018300*    Y LEDGDEL.                                                           
018400*                                                                         
018500     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
018600     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.                          
018700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
018800*                                                                         
018900 MAIN-PROGRAM-F. GOBACK.                                                  
019000*                                                                         
019100*----------------------------------------------------------------         
019200*    CARGA LA TABLA DE CATEGORIAS Y EL MAESTRO EN MEMORIA, LUEGO          
019300*    LEE LA TARJETA DE CONTROL CON EL PEDIDO DE MODIFICACION.             
019400*    CUALQUIER PROBLEMA DE OPEN/READ ABORTA SIN TOCAR EL MAESTRO.         
019500 1000-INICIO-I.                                                           
019600*                                                                         
019700     MOVE 'B' TO WS-TAB-FUNCTION.                                         
019800     CALL WS-SUBPGM-CATTAB USING WS-TAB-COMUNICACION                      
019900          CT-CATEGORY-TABLE.                                              
020000*                                                                         
020100     MOVE 'L' TO WS-IO-FUNCTION.                                          
020200     CALL WS-SUBPGM-LEDGIO USING WS-IO-COMUNICACION                       
020300          LT-LEDGER-TABLE CT-CATEGORY-TABLE.                              
020400*                                                                         
020500     OPEN INPUT CTLCARD.                                                  
020600     IF FS-CTLCARD NOT = '00' THEN                                        
020700        DISPLAY 'LEDGUPD: OPEN ERROR, CONTROL CARD = ' FS-CTLCARD         
020800        SET WS-SI-ABORTAR TO TRUE                                         
020900        GO TO 1000-INICIO-F                                               
021000     END-IF.                                                              
021100*                                                                         
021200     READ CTLCARD                                                         
021300        AT END SET WS-SI-ABORTAR TO TRUE                                  
021400     END-READ.                                                            
021500     CLOSE CTLCARD.                                                       
021600     IF WS-SI-ABORTAR THEN                                                
021700        DISPLAY 'LEDGUPD: CONTROL CARD EMPTY OR MISSING'                  
021800     END-IF.                                                              
021900*                                                                         
022000 1000-INICIO-F. EXIT.                                                     
022100*                                                                         
022200*----------------------------------------------------------------         
022300*    BUSCA EL ASIENTO, VALIDA SOLO EL CAMPO QUE SE QUIERE                 
022400*    CAMBIAR Y, SI PASA, APLICA EL CAMBIO Y GRABA DE VUELTA EL            
022500*    MAESTRO COMPLETO. SI CUALQUIERA DE LOS DOS PASOS FALLA, LA           
022600*    TABLA EN MEMORIA QUEDA SIN TOCAR Y NO SE GRABA.                      
022700 2000-PROCESO-I.                                                          
022800*                                                                         
022900     IF WS-SI-ABORTAR THEN                                                
023000        GO TO 2000-PROCESO-F                                              
023100     END-IF.                                                              
023200*                                                                         
023300     PERFORM 2100-BUSCAR-I THRU 2100-BUSCAR-F.                            
023400     IF NOT WS-SI-ENCONTRADO THEN                                         
023500        DISPLAY 'LEDGUPD: ID NOT FOUND = ' CTL-ID                         
023600        GO TO 2000-PROCESO-F                                              
023700     END-IF.                                                              
023800*                                                                         
023900     PERFORM 2200-VALIDAR-CAMPO-I THRU 2200-VALIDAR-CAMPO-F.              
024000     IF WS-SI-RECHAZADO THEN                                              
024100        DISPLAY 'LEDGUPD: CHANGE REJECTED - ' WS-VAL-REASON               
024200        GO TO 2000-PROCESO-F                                              
024300     END-IF.                                                              
024400*                                                                         
024500     PERFORM 2300-APLICAR-CAMBIO-I THRU 2300-APLICAR-CAMBIO-F.            
024600*                                                                         
024700     MOVE 'S' TO WS-IO-FUNCTION.                                          
024800     CALL WS-SUBPGM-LEDGIO USING WS-IO-COMUNICACION                       
024900          LT-LEDGER-TABLE CT-CATEGORY-TABLE.                              
025000*                                                                         
025100 2000-PROCESO-F. EXIT.                                                    
025200*                                                                         
025300*----------------------------------------------------------------         
025400*    BUSQUEDA LINEAL POR NUMERO DE ASIENTO, IGUAL QUE EN                  
025500*    LEDGDEL; LA TABLA NO ESTA ORDENADA POR ID.                           
025600 2100-BUSCAR-I.                                                           
025700*                                                                         
025800     MOVE ZERO TO WS-IDX-BUSCA.                                           
025900     PERFORM 2110-COMPARAR-I THRU 2110-COMPARAR-F                         
026000        VARYING WS-IDX-BUSCA FROM 1 BY 1                                  
026100        UNTIL WS-IDX-BUSCA > LT-LEDGER-COUNT                              
026200           OR WS-SI-ENCONTRADO.                                           
026300*                                                                         
026400 2100-BUSCAR-F. EXIT.                                                     
026500*                                                                         
026600*    COMPARA UNA SOLA ENTRADA Y GUARDA SU POSICION EN                     
026700*    WS-IDX-ASIENTO PARA LOS PARRAFOS SIGUIENTES.                         
026800 2110-COMPARAR-I.                                                         
026900*                                                                         
027000     IF LT-ID (WS-IDX-BUSCA) = CTL-ID THEN                                
027100        SET WS-SI-ENCONTRADO TO TRUE                                      
027200        MOVE WS-IDX-BUSCA TO WS-IDX-ASIENTO                               
027300     END-IF.                                                              
027400*                                                                         
027500 2110-COMPARAR-F. EXIT.                                                   
027600*                                                                         
027700*----------------------------------------------------------------         
027800*    ARMA EL AREA DE LEDGVAL PARTIENDO DE LOS VALORES ACTUALES            
027900*    DEL ASIENTO Y LUEGO PISA SOLO EL CAMPO QUE CTL-CAMPO INDICA          
028000*    CON EL VALOR NUEVO DE LA TARJETA; WS-VAL-CAMPO QUEDA IGUAL           
028100*    A CTL-CAMPO PARA QUE LEDGVAL SEPA QUE VALIDAR SOLO ESE               
028200*    CAMPO Y NO LOS OTROS CUATRO QUE NO CAMBIARON.                        
028300 2200-VALIDAR-CAMPO-I.                                                    
028400*                                                                         
028500     MOVE LT-TYPE (WS-IDX-ASIENTO)     TO WS-VAL-TYPE.                    
028600     MOVE LT-DATE (WS-IDX-ASIENTO)     TO WS-VAL-DATE.                    
028700     MOVE LT-AMOUNT (WS-IDX-ASIENTO)   TO WS-VAL-AMOUNT.                  
028800     MOVE LT-CATEGORY (WS-IDX-ASIENTO) TO WS-VAL-CATEGORY.                
028900*    LA DESCRIPCION SE MUEVE EN UN MOVE SEPARADO, NO EN LA                
029000*    MISMA LINEA QUE EL RESTO, PORQUE SU CAMPO FUENTE OCUPA 50            
029100*    BYTES Y NO ENTRA EN EL MARGEN DE COLUMNA HABITUAL DEL                
029200*    RESTO DE LOS MOVE DE ESTE PARRAFO.                                   
029300     MOVE LT-DESCRIPTION (WS-IDX-ASIENTO)                                 
029400       TO WS-VAL-DESCRIPTION.                                             
029500     MOVE CTL-CAMPO TO WS-VAL-CAMPO.                                      
029600*                                                                         
029700*    SOLO EL CAMPO QUE INDICA CTL-CAMPO SE PISA CON EL VALOR              
029800*    NUEVO; LOS OTROS CUATRO QUEDAN CON EL VALOR ACTUAL QUE SE            
029900*    MOVIO ARRIBA DESDE LA TABLA, PARA QUE LEDGVAL LOS VEA                
030000*    TAL COMO ESTAN HOY EN EL MAESTRO.                                    
030100     EVALUATE CTL-CAMPO                                                   
030200        WHEN 'T'                                                          
030300           PERFORM 2210-CALC-SIGNO-TIPO-I THRU                            
030400                   2210-CALC-SIGNO-TIPO-F                                 
030500           MOVE CTL-VALOR-TIPO   TO WS-VAL-TYPE                           
030600           MOVE WS-MONTO-FIRMADO TO WS-VAL-AMOUNT                         
030700        WHEN 'D'                                                          
030800           MOVE CTL-VALOR-FECHA  TO WS-VAL-DATE                           
030900        WHEN 'M'                                                          
031000           PERFORM 2220-CALC-SIGNO-MONTO-I THRU                           
031100                   2220-CALC-SIGNO-MONTO-F                                
031200           MOVE WS-MONTO-FIRMADO TO WS-VAL-AMOUNT                         
031300        WHEN 'C'                                                          
031400           MOVE CTL-VALOR-CATEGORIA TO WS-VAL-CATEGORY                    
031500        WHEN 'N'                                                          
031600           MOVE CTL-VALOR-DESC   TO WS-VAL-DESCRIPTION                    
031700        WHEN OTHER                                                        
031800*          NINGUN OTRO CODIGO ES VALIDO; SE RECHAZA ANTES DE              
031900*          LLAMAR A LEDGVAL PORQUE NO HAY NADA QUE VALIDAR.               
032000           SET WS-SI-RECHAZADO TO TRUE                                    
032100           MOVE 'UNKNOWN FIELD CODE' TO WS-VAL-REASON                     
032200           GO TO 2200-VALIDAR-CAMPO-F                                     
032300     END-EVALUATE.                                                        
032400*                                                                         
032500     CALL WS-SUBPGM-LEDGVAL USING WS-VALIDAR CT-CATEGORY-TABLE.           
032600*    WS-VAL-REASON YA QUEDA EN INGLES, LISTO PARA EL DISPLAY DE           
032700*    2000-PROCESO-I SI CORRESPONDE RECHAZAR EL CAMBIO.                    
032800     IF WS-VAL-BAD THEN                                                   
032900        SET WS-SI-RECHAZADO TO TRUE                                       
033000     END-IF.                                                              
033100*                                                                         
033200 2200-VALIDAR-CAMPO-F. EXIT.                                              
033300*                                                                         
033400*    SI CAMBIA EL TIPO, EL MONTO GUARDADO DEBE CAMBIAR DE SIGNO           
033500*    PARA QUE SIGA SIENDO POSITIVO EN INGRESOS Y NEGATIVO EN              
033600*    EGRESOS; LA MAGNITUD EN SI NO SE TOCA, SOLO EL SIGNO.                
033700 2210-CALC-SIGNO-TIPO-I.                                                  
033800*                                                                         
033900     MOVE LT-AMOUNT (WS-IDX-ASIENTO) TO WS-MONTO-FIRMADO.                 
034000     IF WS-MONTO-FIRMADO < 0 THEN                                         
034100        COMPUTE WS-MONTO-FIRMADO = WS-MONTO-FIRMADO * -1                  
034200     END-IF.                                                              
034300     IF CTL-VALOR-TIPO NOT = 'I' THEN                                     
034400        COMPUTE WS-MONTO-FIRMADO = WS-MONTO-FIRMADO * -1                  
034500     END-IF.                                                              
034600*                                                                         
034700 2210-CALC-SIGNO-TIPO-F. EXIT.                                            
034800*                                                                         
034900*    SI CAMBIA EL MONTO, LA MAGNITUD NUEVA SE TOMA DE LA                  
035000*    TARJETA Y EL SIGNO SE DECIDE SEGUN EL TIPO ACTUAL DEL                
035100*    ASIENTO (QUE NO CAMBIA EN ESTE CASO).                                
035200 2220-CALC-SIGNO-MONTO-I.                                                 
035300*                                                                         
035400     IF LT-TYPE-INGRESO (WS-IDX-ASIENTO) THEN                             
035500        MOVE CTL-VALOR-MONTO-MAG TO WS-MONTO-FIRMADO                      
035600     ELSE                                                                 
035700        COMPUTE WS-MONTO-FIRMADO = CTL-VALOR-MONTO-MAG * -1               
035800     END-IF.                                                              
035900*                                                                         
036000 2220-CALC-SIGNO-MONTO-F. EXIT.                                           
036100*                                                                         
036200*----------------------------------------------------------------         
036300*    REESCRIBE LOS CINCO CAMPOS DEL ASIENTO EN LA TABLA, AUNQUE           
036400*    SOLO UNO HAYA CAMBIADO REALMENTE; LOS OTROS CUATRO VUELVEN           
036500*    A GRABARSE CON EL MISMO VALOR QUE YA TENIAN, LO QUE                  
036600*    SIMPLIFICA EL PARRAFO A COSTA DE CUATRO MOVE DE MAS.                 
036700 2300-APLICAR-CAMBIO-I.                                                   
036800*                                                                         
036900     MOVE WS-VAL-TYPE        TO LT-TYPE (WS-IDX-ASIENTO).                 
037000     MOVE WS-VAL-DATE        TO LT-DATE (WS-IDX-ASIENTO).                 
037100     MOVE WS-VAL-AMOUNT      TO LT-AMOUNT (WS-IDX-ASIENTO).               
037200     MOVE WS-VAL-CATEGORY    TO LT-CATEGORY (WS-IDX-ASIENTO).             
037300     MOVE WS-VAL-DESCRIPTION TO LT-DESCRIPTION (WS-IDX-ASIENTO).          
037400*                                                                         
037500 2300-APLICAR-CAMBIO-F. EXIT.                                             
037600*                                                                         
037700*----------------------------------------------------------------         
037800*    MENSAJE FINAL: ABORTO, RECHAZO/NO-ENCONTRADO (AMBOS SE               
037900*    INFORMAN CON EL MISMO TEXTO GENERICO PORQUE EL DETALLE DEL           
038000*    RECHAZO YA SE MOSTRO ANTES EN 2000-PROCESO-I), O                     
038100*    MODIFICACION EXITOSA CON EL ID DEL ASIENTO CAMBIADO.                 
038200 9999-FINAL-I.                                                            
038300*                                                                         
038400     IF WS-SI-ABORTAR THEN                                                
038500        DISPLAY 'LEDGUPD: PROCESS ABORTED'                                
038600     ELSE                                                                 
038700        IF WS-SI-RECHAZADO OR NOT WS-SI-ENCONTRADO THEN                   
038800           DISPLAY 'LEDGUPD: NO ENTRY WAS MODIFIED'                       
038900        ELSE                                                              
039000           DISPLAY 'LEDGUPD: ENTRY MODIFIED, ID = ' CTL-ID                
039100        END-IF                                                            
039200     END-IF.                                                              
039300*                                                                         
039400 9999-FINAL-F. EXIT.                                                      
039500*                                                                         
039600*****************************************************************         
039700*               FIN DEL PROGRAMA LEDGUPD                        *         
039800*  MODIFICA UN SOLO CAMPO POR CORRIDA; PARA CAMBIAR VARIOS      *         
039900*  CAMPOS DE UN MISMO ASIENTO HACEN FALTA VARIAS TARJETAS DE    *         
040000*  CONTROL, UNA POR CORRIDA.                                    *         
040100*****************************************************************         
