000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. CATMNT.                                                      
000300 AUTHOR. M SOTELO.                                                        
000400 INSTALLATION. DEPTO-SISTEMAS-PRESUPUESTO.                                
000500 DATE-WRITTEN. 29/06/88.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
000800*****************************************************************         
000900*               LIBRO DE CAJA FAMILIAR - MODULO 57              *         
001000*               =================================              *          
001100*  PROGRAMA BATCH DE MANTENIMIENTO DE CATEGORIAS PERSONALIZADAS.*         
001200*  TARJETA DE CONTROL (DDCTLCD) INDICA ALTA (A) O BAJA (D) DE   *         
001300*  UNA CATEGORIA PERSONALIZADA Y EL NOMBRE. DELEGA EN CATTAB.   *         
001400*****************************************************************         
001500*----------------------------------------------------------------         
001600*   REGISTRO DE CAMBIOS                                                   
001700*----------------------------------------------------------------         
001800*  29/06/88 MSO TK-0150 VERSION INICIAL                             TK0150
001900*  12/09/88 MSO TK-0158 MENSAJES DE RECHAZO POR CODIGO              TK0158
002000*  19/03/92 MSO TK-0270 LIMITE DE CUATRO CATEGORIAS PERSONALES      TK0270
002100*  30/09/98 CDZ TK-0416 AJUSTE Y2K - SIN CAMPOS DE ANIO CORTO       TK0416
002200*  05/03/01 MSO TK-0467 MENSAJES DE CONSOLA EN INGLES,              TK0467
002300*                       PEDIDO DE AUDITORIA EXTERNA                 TK0467
002400*  12/03/01 MSO TK-0469 CORREGIDO COMENTARIO: SON SEIS              TK0469
002500*                       CATEGORIAS FIJAS, NO CUATRO                 TK0469
002600*----------------------------------------------------------------         
002700*                                                                         
002800 ENVIRONMENT DIVISION.                                                    
002900*----------------------------------------------------------------         
003000*  SIN CLASES NI CONMUTADORES PROPIOS; SE MANTIENE EL ESTANDAR            
003100*  DEL TALLER DE DEJAR SPECIAL-NAMES EN TODO PROGRAMA BATCH.              
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400 INPUT-OUTPUT SECTION.                                                    
003500*----------------------------------------------------------------         
003600*  UN SOLO ARCHIVO DE ENTRADA: LA TARJETA DE CONTROL QUE PIDE             
003700*  EL ALTA O LA BAJA DE UNA CATEGORIA PERSONALIZADA. ESTE                 
003800*  PROGRAMA NO ESCRIBE NINGUN ARCHIVO PROPIO; LA TABLA DE                 
003900*  CATEGORIAS LA MANTIENE CATTAB (MODULO 52).                             
004000 FILE-CONTROL.                                                            
004100     SELECT CTLCARD ASSIGN TO DDCTLCD                                     
004200     ORGANIZATION IS LINE SEQUENTIAL                                      
004300     FILE STATUS  IS FS-CTLCARD.                                          
004400*                                                                         
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700*                                                                         
004800*----------------------------------------------------------------         
004900*  TARJETA DE CONTROL.  CTL-FUNCTION 'A' PIDE ALTA DE UNA                 
005000*  CATEGORIA PERSONALIZADA NUEVA, 'D' PIDE SU BAJA; CTL-NAME              
005100*  LLEVA EL NOMBRE DE LA CATEGORIA EN AMBOS CASOS.                        
005200 FD  CTLCARD                                                              
005300     RECORDING MODE IS F.                                                 
005400 01  CTL-CAT-CARD.                                                        
005500     05  CTL-FUNCTION         PIC X(01).                                  
005600         88  CTL-FUNCION-ALTA             VALUE 'A'.                      
005700         88  CTL-FUNCION-BAJA             VALUE 'D'.                      
005800     05  CTL-NAME             PIC X(20).                                  
005900*    VISTA POR LETRA INICIAL, USADA SOLO PARA DEPURACION MANUAL           
006000*    CUANDO SE REVISAN TARJETAS RECHAZADAS EN EL LISTADO DE JCL.          
006100     05  CTL-NAME-EDIT REDEFINES CTL-NAME.                                
006200         10  CTL-NAME-LETRA-1 PIC X(01).                                  
006300         10  CTL-NAME-RESTO   PIC X(19).                                  
006400     05  FILLER               PIC X(79).                                  
006500*    VISTA EN BYTES CRUDOS PARA VOLCADOS DE DEPURACION.                   
006600 01  CTL-RECORD-BYTES REDEFINES CTL-CAT-CARD.                             
006700     05  CTL-ALL-BYTES        PIC X(100).                                 
006800*                                                                         
006900 WORKING-STORAGE SECTION.                                                 
007000*=======================*                                                 
007100 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
007200*                                                                         
007300*----------------------------------------------------------------         
007400 77  FS-CTLCARD               PIC XX           VALUE SPACES.              
007500 77  WS-ABORTAR               PIC X            VALUE 'N'.                 
007600     88  WS-SI-ABORTAR                         VALUE 'S'.                 
007700*                                                                         
007800*----------------------------------------------------------------         
007900*  AREA DE COMUNICACION CON EL SUBPROGRAMA CATTAB.  LA FUNCION            
008000*  'B' ARMA/RECARGA LA TABLA, 'A' PIDE ALTA DE UNA CATEGORIA              
008100*  PERSONALIZADA Y 'D' PIDE SU BAJA.  WS-TAB-STATUS TRAE EL               
008200*  RESULTADO DE LA OPERACION PARA QUE ESTE PROGRAMA LO INFORME.           
008300 01  WS-TAB-COMUNICACION.                                                 
008400     05  WS-TAB-FUNCTION      PIC X(01).                                  
008500         88  WS-TAB-FUNCION-ARMAR         VALUE 'B'.                      
008600         88  WS-TAB-FUNCION-ALTA          VALUE 'A'.                      
008700         88  WS-TAB-FUNCION-BAJA          VALUE 'D'.                      
008800     05  WS-TAB-NAME          PIC X(20).                                  
008900*    CODIGOS DE RESULTADO DEVUELTOS POR CATTAB EN WS-TAB-STATUS:          
009000*    O=OK, B=NOMBRE EN BLANCO, D=DUPLICADA, M=LIMITE ALCANZADO,           
009100*    N=NO ENCONTRADA, F=ES UNA CATEGORIA FIJA (NO SE BORRA).              
009200     05  WS-TAB-STATUS        PIC X(01).                                  
009300         88  WS-TAB-OK                    VALUE 'O'.                      
009400         88  WS-TAB-VACIO                 VALUE 'B'.                      
009500         88  WS-TAB-DUPLICADO             VALUE 'D'.                      
009600         88  WS-TAB-MAXIMO                VALUE 'M'.                      
009700         88  WS-TAB-NO-ENCONTRADO         VALUE 'N'.                      
009800         88  WS-TAB-ES-FIJA               VALUE 'F'.                      
009900     05  FILLER               PIC X(10).                                  
010000*                                                                         
010100*    NOMBRE DEL SUBPROGRAMA, EN CAMPO PARA PERMITIR CAMBIARLO             
010200*    SIN TOCAR EL VERBO CALL.                                             
010300 77  WS-SUBPGM-CATTAB         PIC X(08)  VALUE 'CATTAB'.                  
010400*                                                                         
010500*    TABLA DE CATEGORIAS COMPARTIDA, CARGADA Y ACTUALIZADA POR            
010600*    CATTAB; ESTE PROGRAMA NUNCA LA TOCA DIRECTAMENTE.                    
010700 COPY CATGTAB.                                                            
010800*                                                                         
010900 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
011000*                                                                         
011100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
011200*  PROCEDURE DIVISION                                                     
011300*  SECUENCIA: LEER LA TARJETA DE CONTROL, PEDIRLE A CATTAB EL             
011400*  ALTA O LA BAJA SEGUN CORRESPONDA, INFORMAR EL RESULTADO.               
011500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
011600 PROCEDURE DIVISION.                                                      
011700*                                                                         
011800 MAIN-PROGRAM-I.                                                          
011900*                                                                         
012000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
012100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.                          
012200     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
012300*                                                                         
012400 MAIN-PROGRAM-F. GOBACK.                                                  
012500*                                                                         
012600*----------------------------------------------------------------         
012700*  1000-INICIO-I                                                          
012800*  ARMA LA TABLA DE CATEGORIAS EN MEMORIA Y LEE LA UNICA                  
012900*  TARJETA DE CONTROL DEL ARCHIVO.  TARJETA AUSENTE O VACIA               
013000*  ENCIENDE WS-SI-ABORTAR Y TERMINA EL PROCESO SIN CAMBIOS.               
013100 1000-INICIO-I.                                                           
013200*                                                                         
013300     SET WS-TAB-FUNCION-ARMAR TO TRUE.                                    
013400     CALL WS-SUBPGM-CATTAB USING WS-TAB-COMUNICACION                      
013500          CT-CATEGORY-TABLE.                                              
013600*                                                                         
013700     OPEN INPUT CTLCARD.                                                  
013800     IF FS-CTLCARD NOT = '00' THEN                                        
013900        DISPLAY 'CATMNT: OPEN ERROR, CONTROL CARD = ' FS-CTLCARD          
014000        SET WS-SI-ABORTAR TO TRUE                                         
014100        GO TO 1000-INICIO-F                                               
014200     END-IF.                                                              
014300*                                                                         
014400     READ CTLCARD                                                         
014500        AT END SET WS-SI-ABORTAR TO TRUE                                  
014600     END-READ.                                                            
014700     CLOSE CTLCARD.                                                       
014800     IF WS-SI-ABORTAR THEN                                                
014900        DISPLAY 'CATMNT: CONTROL CARD EMPTY OR MISSING'                   
015000     END-IF.                                                              
015100*                                                                         
015200 1000-INICIO-F. EXIT.                                                     
015300*                                                                         
015400*----------------------------------------------------------------         
015500*  2000-PROCESO-I                                                         
015600*  TRADUCE EL CODIGO DE FUNCION DE LA TARJETA (A/D) A LA                  
015700*  FUNCION QUE ESPERA CATTAB, LE PASA EL NOMBRE DE LA                     
015800*  CATEGORIA Y DEJA QUE CATTAB HAGA EL ALTA O LA BAJA.                    
015900 2000-PROCESO-I.                                                          
016000*                                                                         
016100     IF WS-SI-ABORTAR THEN                                                
016200        GO TO 2000-PROCESO-F                                              
016300     END-IF.                                                              
016400*                                                                         
016500     EVALUATE TRUE                                                        
016600        WHEN CTL-FUNCION-ALTA                                             
016700           SET WS-TAB-FUNCION-ALTA TO TRUE                                
016800        WHEN CTL-FUNCION-BAJA                                             
016900           SET WS-TAB-FUNCION-BAJA TO TRUE                                
017000        WHEN OTHER                                                        
017100*          CODIGO DISTINTO DE 'A' O 'D': TARJETA MAL ARMADA.              
017200           DISPLAY 'CATMNT: UNKNOWN FUNCTION CODE'                        
017300           SET WS-SI-ABORTAR TO TRUE                                      
017400           GO TO 2000-PROCESO-F                                           
017500     END-EVALUATE.                                                        
017600*                                                                         
017700*    CATTAB DEVUELVE EL RESULTADO EN WS-TAB-STATUS, QUE SE                
017800*    INFORMA A CONTINUACION EN 2100-INFORMAR-I.                           
017900     MOVE CTL-NAME TO WS-TAB-NAME.                                        
018000     CALL WS-SUBPGM-CATTAB USING WS-TAB-COMUNICACION                      
018100          CT-CATEGORY-TABLE.                                              
018200*                                                                         
018300     PERFORM 2100-INFORMAR-I THRU 2100-INFORMAR-F.                        
018400*                                                                         
018500 2000-PROCESO-F. EXIT.                                                    
018600*                                                                         
018700*----------------------------------------------------------------         
018800*  2100-INFORMAR-I                                                        
018900*  UN DISPLAY POR CADA CODIGO DE RESULTADO POSIBLE DE CATTAB.             
019000*  LAS SEIS CATEGORIAS FIJAS (FOOD, TRANSPORT, LIVING, SHOPPING,          
019100*  TRANSFER, HOBBY) NUNCA SE BORRAN, DE AHI EL CODIGO 'F'.                
019200 2100-INFORMAR-I.                                                         
019300*                                                                         
019400     EVALUATE TRUE                                                        
019500        WHEN WS-TAB-OK                                                    
019600           DISPLAY 'CATMNT: OPERATION COMPLETED - ' WS-TAB-NAME           
019700        WHEN WS-TAB-VACIO                                                 
019800           DISPLAY 'CATMNT: CATEGORY NAME IS BLANK'                       
019900        WHEN WS-TAB-DUPLICADO                                             
020000           DISPLAY 'CATMNT: CATEGORY EXISTS - ' WS-TAB-NAME               
020100        WHEN WS-TAB-MAXIMO                                                
020200*          LIMITE FIJADO POR TK-0270: SOLO CUATRO CATEGORIAS              
020300*          PERSONALIZADAS ADICIONALES A LAS FIJAS DEL SISTEMA.            
020400           DISPLAY 'CATMNT: LIMIT OF FOUR CUSTOM CATEGORIES '             
020500               'REACHED'                                                  
020600        WHEN WS-TAB-NO-ENCONTRADO                                         
020700           DISPLAY 'CATMNT: CATEGORY NOT FOUND - '                        
020800               WS-TAB-NAME                                                
020900        WHEN WS-TAB-ES-FIJA                                               
021000           DISPLAY 'CATMNT: FIXED CATEGORY - CANNOT BE DELETED'           
021100        WHEN OTHER                                                        
021200           DISPLAY 'CATMNT: UNKNOWN RESULT CODE - '                       
021300               WS-TAB-STATUS                                              
021400     END-EVALUATE.                                                        
021500*                                                                         
021600 2100-INFORMAR-F. EXIT.                                                   
021700*                                                                         
021800*----------------------------------------------------------------         
021900*  9999-FINAL-I                                                           
022000*  AVISA SI EL PROCESO SE COMPLETO O SE ABORTO. NO HAY NADA               
022100*  QUE CERRAR: NI ARCHIVO DE SALIDA NI CONTADORES ACUMULADOS.             
022200 9999-FINAL-I.                                                            
022300*                                                                         
022400     IF WS-SI-ABORTAR THEN                                                
022500        DISPLAY 'CATMNT: PROCESS ABORTED'                                 
022600     ELSE                                                                 
022700        DISPLAY 'CATMNT: END OF PROCESS'                                  
022800     END-IF.                                                              
022900*                                                                         
023000 9999-FINAL-F. EXIT.                                                      
023100*                                                                         
023200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
023300*  FIN DEL PROGRAMA CATMNT.  SOLO ADMINISTRA CATEGORIAS                   
023400*  PERSONALIZADAS; LAS SEIS FIJAS SE DEFINEN EN CATTAB.                   
023500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
