000100*////////////////// (LEDGTAB) /////////////////////////////////           
000200*************************************************                         
000300*     TABLA EN MEMORIA - ASIENTOS DEL LIBRO     *                         
000400*     MAXIMO 500 ASIENTOS POR EJECUCION         *                         
000500*************************************************                         
000600 01  LT-LEDGER-TABLE.                                                     
000700     05  LT-LEDGER-COUNT      PIC S9(04)   COMP VALUE ZERO.               
000800     05  LT-NEXT-ID           PIC S9(04)   COMP VALUE ZERO.               
000900*     PARA USO FUTURO (CONTADOR DE RECHAZADOS EN CARGA, ETC.)             
001000     05  FILLER               PIC X(04)    VALUE SPACES.                  
001100     05  LT-LEDGER-ENTRY OCCURS 500 TIMES                                 
001200                          INDEXED BY LT-IDX.                              
001300         10  LT-ID              PIC 9(04).                                
001400         10  LT-TYPE            PIC X(01).                                
001500             88  LT-TYPE-INGRESO             VALUE 'I'.                   
001600             88  LT-TYPE-EGRESO              VALUE 'E'.                   
001700         10  LT-DATE            PIC 9(08).                                
001800         10  LT-DATE-YMD REDEFINES LT-DATE.                               
001900             15  LT-DATE-YYYY   PIC 9(04).                                
002000             15  LT-DATE-MM     PIC 9(02).                                
002100             15  LT-DATE-DD     PIC 9(02).                                
002200         10  LT-CATEGORY        PIC X(20).                                
002300         10  LT-AMOUNT          PIC S9(09)                                
002400                                 SIGN IS LEADING SEPARATE                 
002500                                 CHARACTER.                               
002600         10  LT-DESCRIPTION     PIC X(50).                                
002700         10  FILLER             PIC X(07).                                
