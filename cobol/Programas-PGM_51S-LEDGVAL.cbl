000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. LEDGVAL.                                                     
000300 AUTHOR. R GOMEZ.                                                         
000400 INSTALLATION. DEPTO-SISTEMAS-PRESUPUESTO.                                
000500 DATE-WRITTEN. 03/21/88.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
000800*****************************************************************         
000900*               LIBRO DE CAJA FAMILIAR - MODULO 51             *          
001000*               =================================             *           
001100*  SUBPROGRAMA DE VALIDACION DE CAMPOS DE UN ASIENTO.          *          
001200*  SE INVOCA DESDE LEDGIO (CARGA DE MAESTRO) Y DESDE LOS       *          
001300*  PROGRAMAS LEDGADD / LEDGUPD (ALTA Y MODIFICACION).          *          
001400*                                                               *         
001500*  LK-VAL-CAMPO INDICA QUE VALIDAR:                            *          
001600*    'X' = TODOS LOS CAMPOS (CARGA DE MAESTRO Y ALTA)          *          
001700*    'T' = SOLO TIPO      'D' = SOLO FECHA                     *          
001800*    'M' = SOLO MONTO     'C' = SOLO CATEGORIA                 *          
001900*    'N' = SOLO DESCRIPCION (NOTA)                             *          
002000*                                                               *         
002100*  ESTE MODULO NO HACE DISPLAY. SOLO FIJA LK-VAL-RESULT Y, SI  *          
002200*  CORRESPONDE, LK-VAL-REASON (EN INGLES DESDE TK-0462); ES EL *          
002300*  LLAMADOR QUIEN DECIDE SI LO MUESTRA EN CONSOLA Y COMO.      *          
002400*****************************************************************         
002500*---------------------------------------------------------------          
002600*   REGISTRO DE CAMBIOS                                                   
002700*---------------------------------------------------------------          
002800*  21/03/88 RGO TK-0051 VERSION INICIAL, VALIDA LOS 5 CAMPOS        TK0051
002900*  02/04/88 RGO TK-0058 AGREGA VALIDACION DE CATEGORIA              TK0058
003000*  19/05/88 MSO TK-0072 PISO DE FECHA PASA A SER PARAMETRICO        TK0072
003100*  30/08/89 CDZ TK-0140 VALIDACION POR CAMPO PARA LEDGUPD           TK0140
003200*  14/02/90 CDZ TK-0177 CHEQUEO DE DESCRIPCION TODO-ESPECIAL        TK0177
003300*  11/06/90 MSO TK-0205 CORRIGE BISIESTO EN VALIDAR-FECHA           TK0205
003400*  23/11/91 RGO TK-0266 TOPE DE MONTO 100,000,000                   TK0266
003500*  08/07/93 CDZ TK-0318 ACEPTA FECHA CON ANIO DE 4 DIGITOS          TK0318
003600*  17/01/95 MSO TK-0355 REVISION GENERAL DE MENSAJES                TK0355
003700*  30/09/98 RGO TK-0410 AJUSTE Y2K - ANIO SIGLO EN 4 DIGITOS        TK0410
003800*  05/03/99 RGO TK-0411 VERIFICADO PASE DE SIGLO EN FECHAS          TK0411
003900*  22/11/00 CDZ TK-0449 ENDURECE CHEQUEO DE FEBRERO BISIESTO        TK0449
004000*  05/03/01 MSO TK-0462 LK-VAL-REASON PASA A TEXTO EN INGLES,       TK0462
004100*                       PEDIDO DE AUDITORIA EXTERNA                 TK0462
004200*---------------------------------------------------------------          
004300*                                                                         
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600*    LA UNICA CLASE DE CARACTERES QUE NECESITA ESTE MODULO: LA            
004700*    USA 1410-BUSCAR-ALFANUM-I PARA SABER SI UN BYTE DE LA                
004800*    DESCRIPCION ES LETRA, DIGITO O ESPACIO. NO SE DECLARA                
004900*    UPSI-n PORQUE ESTE SUBPROGRAMA NO TIENE SWITCHES DE CORRIDA.         
005000 SPECIAL-NAMES.                                                           
005100     CLASS WS-CLASE-ALFANUM IS "A" THRU "Z" "a" THRU "z"                  
005200                                "0" THRU "9" " ".                         
005300 INPUT-OUTPUT SECTION.                                                    
005400*    NO HAY ARCHIVOS: ESTE SUBPROGRAMA SOLO TRABAJA SOBRE EL              
005500*    AREA DE COMUNICACION RECIBIDA EN LINKAGE SECTION.                    
005600 FILE-CONTROL.                                                            
005700*                                                                         
005800 DATA DIVISION.                                                           
005900*    SIN FD POR EL MISMO MOTIVO QUE NO HAY FILE-CONTROL.                  
006000 FILE SECTION.                                                            
006100*                                                                         
006200 WORKING-STORAGE SECTION.                                                 
006300*=======================*                                                 
006400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
006500*                                                                         
006600*----------- FECHA PISO DEL LIBRO --------------------------------        
006700*    NINGUN ASIENTO PUEDE TENER FECHA IGUAL O ANTERIOR A ESTA;            
006800*    SE DEJA COMO CAMPO PROPIO (EN VEZ DE CONSTANTE LITERAL EN            
006900*    LA COMPARACION) PARA QUE UN CAMBIO DE PISO SOLO TOQUE ESTA           
007000*    AREA DE WORKING-STORAGE, SIN TOCAR 1100-VALIDAR-FECHA-I.             
007100 01  WS-PISO-FECHA.                                                       
007200     05  WS-PISO-YYYY         PIC 9(04) VALUE 2025.                       
007300     05  WS-PISO-MM           PIC 9(02) VALUE 10.                         
007400     05  WS-PISO-DD           PIC 9(02) VALUE 01.                         
007500*                                                                         
007600*----------- VARIABLES DE TRABAJO --------------------------------        
007700*    VALOR ABSOLUTO DEL MONTO RECIBIDO, PARA PODER CHEQUEAR EL            
007800*    TOPE SIN IMPORTAR SI EL ASIENTO ES INGRESO O EGRESO                  
007900 77  WS-MONTO-ABS            PIC 9(09)        VALUE ZEROS.                
008000*    SWITCH DE 1310-BUSCAR-CATEG-I / 1300-VALIDAR-CATEG-I                 
008100 77  WS-CATEGORIA-OK         PIC X(01)        VALUE 'N'.                  
008200     88  WS-CATEG-ENCONTRADA                  VALUE 'S'.                  
008300*    SWITCH DE 1410-BUSCAR-ALFANUM-I / 1400-VALIDAR-DESC-I                
008400 77  WS-DESC-OK              PIC X(01)        VALUE 'N'.                  
008500     88  WS-DESC-TIENE-ALFANUM                VALUE 'S'.                  
008600*    SUBINDICE PARA RECORRER LK-VAL-DESC-CHAR CARACTER A CARACTER         
008700 77  WS-SUB                  PIC S9(04) COMP  VALUE ZERO.                 
008800*    DIAS DEL MES DE LA FECHA EN VALIDACION, AJUSTADO POR                 
008900*    1100-VALIDAR-FECHA-I SI EL MES ES FEBRERO Y EL ANIO ES               
009000*    BISIESTO                                                             
009100 77  WS-DIAS-DEL-MES         PIC 9(02)        VALUE ZERO.                 
009200*    COCIENTE Y RESTOS AUXILIARES DEL CALCULO DE ANIO BISIESTO            
009300*    (DIVISIBLE POR 4, NO POR 100 SALVO QUE TAMBIEN LO SEA POR            
009400*    400 - REGLA GREGORIANA COMPLETA, NO SOLO "DIVISIBLE POR 4")          
009500 77  WS-COCIENTE             PIC 9(06)        VALUE ZERO.                 
009600 77  WS-RESTO-4              PIC 9(02)        VALUE ZERO.                 
009700 77  WS-RESTO-100            PIC 9(02)        VALUE ZERO.                 
009800 77  WS-RESTO-400            PIC 9(02)        VALUE ZERO.                 
009900*                                                                         
010000*----------- TABLA DE DIAS POR MES (NO BISIESTO) -----------------        
010100*    DOCE FILLER CONSECUTIVOS, UNO POR MES, REDEFINIDOS COMO              
010200*    TABLA OCCURS MAS ABAJO; FEBRERO ENTRA CON 28 Y SE AJUSTA             
010300*    A 29 EN TIEMPO DE EJECUCION CUANDO CORRESPONDE.                      
010400 01  WS-DIAS-POR-MES-TAB.                                                 
010500     05  FILLER               PIC 9(02) VALUE 31.                         
010600     05  FILLER               PIC 9(02) VALUE 28.                         
010700     05  FILLER               PIC 9(02) VALUE 31.                         
010800     05  FILLER               PIC 9(02) VALUE 30.                         
010900     05  FILLER               PIC 9(02) VALUE 31.                         
011000     05  FILLER               PIC 9(02) VALUE 30.                         
011100     05  FILLER               PIC 9(02) VALUE 31.                         
011200     05  FILLER               PIC 9(02) VALUE 31.                         
011300     05  FILLER               PIC 9(02) VALUE 30.                         
011400     05  FILLER               PIC 9(02) VALUE 31.                         
011500     05  FILLER               PIC 9(02) VALUE 30.                         
011600     05  FILLER               PIC 9(02) VALUE 31.                         
011700 01  WS-DIAS-POR-MES REDEFINES WS-DIAS-POR-MES-TAB.                       
011800     05  WS-DIAS-MES-ENTRY OCCURS 12 TIMES   PIC 9(02).                   
011900*                                                                         
012000 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
012100*                                                                         
012200*-----------------------------------------------------------------        
012300 LINKAGE SECTION.                                                         
012400*================*                                                        
012500*    AREA DE COMUNICACION CON EL LLAMADOR. LK-VAL-CAMPO DICE QUE          
012600*    CAMPOS ESTAN REALMENTE LLENOS (EL LLAMADOR PUEDE DEJAR EN            
012700*    BLANCO LOS QUE NO APLICAN PARA EL TIPO DE VALIDACION PEDIDA)         
012800 01  LK-VALIDAR.                                                          
012900     05  LK-VAL-CAMPO         PIC X(01).                                  
013000*        ESTOS CINCO CAMPOS SE RECIBEN TAL CUAL ESTAN EN EL               
013100*        REGISTRO O EN LA PANTALLA DE CAPTURA; NINGUNO SE                 
013200*        MODIFICA AQUI, SOLO SE LEEN PARA VALIDAR.                        
013300     05  LK-VAL-TYPE          PIC X(01).                                  
013400     05  LK-VAL-DATE          PIC 9(08).                                  
013500     05  LK-VAL-DATE-YMD REDEFINES LK-VAL-DATE.                           
013600         10  LK-VAL-YYYY      PIC 9(04).                                  
013700         10  LK-VAL-MM        PIC 9(02).                                  
013800         10  LK-VAL-DD        PIC 9(02).                                  
013900     05  LK-VAL-AMOUNT        PIC S9(09)                                  
014000                               SIGN IS LEADING SEPARATE CHARACTER.        
014100     05  LK-VAL-CATEGORY      PIC X(20).                                  
014200     05  LK-VAL-DESCRIPTION   PIC X(50).                                  
014300*    VISTA CARACTER POR CARACTER DE LA DESCRIPCION, USADA POR             
014400*    1410-BUSCAR-ALFANUM-I PARA PROBAR CADA BYTE CONTRA LA                
014500*    CLASE WS-CLASE-ALFANUM DECLARADA EN SPECIAL-NAMES                    
014600     05  LK-VAL-DESC-TAB REDEFINES LK-VAL-DESCRIPTION.                    
014700         10  LK-VAL-DESC-CHAR OCCURS 50 TIMES  PIC X(01).                 
014800     05  LK-VAL-RESULT        PIC X(01).                                  
014900         88  LK-VAL-OK                        VALUE 'V'.                  
015000         88  LK-VAL-BAD                       VALUE 'N'.                  
015100*    MOTIVO DEL RECHAZO, EN INGLES, PARA QUE EL LLAMADOR LO               
015200*    PUEDA MOSTRAR TAL CUAL EN SU PROPIO DISPLAY                          
015300     05  LK-VAL-REASON        PIC X(40).                                  
015400     05  FILLER               PIC X(09).                                  
015500*                                                                         
015600*    LA TABLA DE CATEGORIAS NO SE DECLARA EN ESTE SUBPROGRAMA:            
015700*    SE TRAE POR COPY PARA QUE SU LAYOUT SEA EXACTAMENTE EL               
015800*    MISMO QUE ARMA CATTAB Y EL QUE RECORRE 1310-BUSCAR-CATEG-I,          
015900*    SIN DEPENDER DE QUE AMBOS PROGRAMAS SE COMPILEN JUNTOS.              
016000 COPY CATGTAB.                                                            
016100*                                                                         
016200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
016300*    PUNTO DE ENTRADA UNICO DEL SUBPROGRAMA. SE INVOCA CON                
016400*    CALL 'LEDGVAL' USING LK-VALIDAR CT-CATEGORY-TABLE DESDE              
016500*    LEDGIO, LEDGADD Y LEDGUPD; NINGUN OTRO PROGRAMA LO LLAMA.            
016600 PROCEDURE DIVISION USING LK-VALIDAR CT-CATEGORY-TABLE.                   
016700*                                                                         
016800*    DESPACHA SEGUN LK-VAL-CAMPO. 'X' CORRE LOS CUATRO CHEQUEOS           
016900*    EN CASCADA Y SE DETIENE EN EL PRIMERO QUE FALLE (NO TIENE            
017000*    SENTIDO SEGUIR VALIDANDO FECHA SI EL TIPO YA ES INVALIDO);           
017100*    CUALQUIER OTRO CODIGO VALIDA UN SOLO CAMPO, PARA LAS                 
017200*    MODIFICACIONES CAMPO POR CAMPO DE LEDGUPD.                           
017300 MAIN-PROGRAM-I.                                                          
017400*                                                                         
017500     SET LK-VAL-OK TO TRUE.                                               
017600     MOVE SPACES TO LK-VAL-REASON.                                        
017700*                                                                         
017800     EVALUATE LK-VAL-CAMPO                                                
017900        WHEN 'X'                                                          
018000           PERFORM 1000-VALIDAR-TIPO-I  THRU 1000-VALIDAR-TIPO-F          
018100           IF LK-VAL-OK                                                   
018200              PERFORM 1100-VALIDAR-FECHA-I THRU                           
018300                 1100-VALIDAR-FECHA-F                                     
018400           END-IF                                                         
018500           IF LK-VAL-OK                                                   
018600              PERFORM 1200-VALIDAR-MONTO-I THRU                           
018700                 1200-VALIDAR-MONTO-F                                     
018800           END-IF                                                         
018900           IF LK-VAL-OK                                                   
019000              PERFORM 1300-VALIDAR-CATEG-I THRU                           
019100                 1300-VALIDAR-CATEG-F                                     
019200           END-IF                                                         
019300           IF LK-VAL-OK                                                   
019400              PERFORM 1400-VALIDAR-DESC-I THRU                            
019500                 1400-VALIDAR-DESC-F                                      
019600           END-IF                                                         
019700        WHEN 'T'                                                          
019800           PERFORM 1000-VALIDAR-TIPO-I  THRU 1000-VALIDAR-TIPO-F          
019900        WHEN 'D'                                                          
020000           PERFORM 1100-VALIDAR-FECHA-I THRU 1100-VALIDAR-FECHA-F         
020100        WHEN 'M'                                                          
020200           PERFORM 1200-VALIDAR-MONTO-I THRU 1200-VALIDAR-MONTO-F         
020300        WHEN 'C'                                                          
020400           PERFORM 1300-VALIDAR-CATEG-I THRU 1300-VALIDAR-CATEG-F         
020500        WHEN 'N'                                                          
020600           PERFORM 1400-VALIDAR-DESC-I  THRU 1400-VALIDAR-DESC-F          
020700        WHEN OTHER                                                        
020800           SET LK-VAL-BAD TO TRUE                                         
020900           MOVE 'UNKNOWN VALIDATION FIELD CODE' TO LK-VAL-REASON          
021000     END-EVALUATE.                                                        
021100*                                                                         
021200 MAIN-PROGRAM-F. GOBACK.                                                  
021300*                                                                         
021400*    GOBACK Y NO STOP RUN, PORQUE ESTE MODULO SIEMPRE SE INVOCA           
021500*    CON CALL DESDE OTRO PROGRAMA - NUNCA SE EJECUTA SOLO. UN             
021600*    STOP RUN ACA TERMINARIA TODA LA CORRIDA DEL LLAMADOR.                
021700*-----------------------------------------------------------------        
021800*    EL TIPO DE MOVIMIENTO SOLO PUEDE SER 'I' (INGRESO) O 'E'             
021900*    (EGRESO); ES EL PRIMER CAMPO QUE SE VALIDA PORQUE LEDGADD            
022000*    LO USA PARA CALCULAR EL SIGNO DEL MONTO ANTES DE SEGUIR.             
022100 1000-VALIDAR-TIPO-I.                                                     
022200*                                                                         
022300     IF LK-VAL-TYPE NOT = 'I' AND LK-VAL-TYPE NOT = 'E' THEN              
022400        SET LK-VAL-BAD TO TRUE                                            
022500        MOVE 'TYPE MUST BE I (INCOME) OR E (EXPENSE)' TO                  
022600           LK-VAL-REASON                                                  
022700     END-IF.                                                              
022800*                                                                         
022900 1000-VALIDAR-TIPO-F. EXIT.                                               
023000*                                                                         
023100*-----------------------------------------------------------------        
023200*    VALIDA MES, DIA (CONTRA LA TABLA DE DIAS POR MES, CON AJUSTE         
023300*    DE BISIESTO EN FEBRERO) Y EL PISO DE FECHA DEL LIBRO. LAS            
023400*    TRES PRUEBAS SE HACEN EN ESTE ORDEN PORQUE NO TIENE SENTIDO          
023500*    CHEQUEAR EL DIA SI EL MES YA ES INVALIDO, NI CHEQUEAR EL             
023600*    PISO SI EL DIA NO ES UN DIA REAL DEL CALENDARIO.                     
023700 1100-VALIDAR-FECHA-I.                                                    
023800*                                                                         
023900     IF LK-VAL-MM < 01 OR LK-VAL-MM > 12 THEN                             
024000        SET LK-VAL-BAD TO TRUE                                            
024100        MOVE 'INVALID MONTH IN DATE' TO LK-VAL-REASON                     
024200        GO TO 1100-VALIDAR-FECHA-F                                        
024300     END-IF.                                                              
024400*                                                                         
024500     MOVE WS-DIAS-MES-ENTRY (LK-VAL-MM) TO WS-DIAS-DEL-MES.               
024600     IF LK-VAL-MM = 02 THEN                                               
024700*       BISIESTO GREGORIANO: DIVISIBLE POR 4, SALVO QUE TAMBIEN           
024800*       SEA DIVISIBLE POR 100 Y NO POR 400 (EJ. 1900 NO ES                
024900*       BISIESTO, 2000 SI LO ES).                                         
025000        DIVIDE LK-VAL-YYYY BY 4   GIVING WS-COCIENTE                      
025100                                  REMAINDER WS-RESTO-4                    
025200        DIVIDE LK-VAL-YYYY BY 100 GIVING WS-COCIENTE                      
025300                                  REMAINDER WS-RESTO-100                  
025400        DIVIDE LK-VAL-YYYY BY 400 GIVING WS-COCIENTE                      
025500                                  REMAINDER WS-RESTO-400                  
025600        IF WS-RESTO-4 = 0 AND (WS-RESTO-100 NOT = 0                       
025700                                OR WS-RESTO-400 = 0) THEN                 
025800           MOVE 29 TO WS-DIAS-DEL-MES                                     
025900        END-IF                                                            
026000     END-IF.                                                              
026100*                                                                         
026200     IF LK-VAL-DD < 01 OR LK-VAL-DD > WS-DIAS-DEL-MES THEN                
026300        SET LK-VAL-BAD TO TRUE                                            
026400        MOVE 'INVALID DAY OF MONTH IN DATE' TO LK-VAL-REASON              
026500        GO TO 1100-VALIDAR-FECHA-F                                        
026600     END-IF.                                                              
026700*                                                                         
026800*    COMPARACION NUMERICA DIRECTA AAAAMMDD > AAAAMMDD, VALIDA             
026900*    PORQUE AMBOS LADOS TIENEN EL MISMO FORMATO DE 8 DIGITOS.             
027000     IF LK-VAL-DATE NOT > 20251001 THEN                                   
027100        SET LK-VAL-BAD TO TRUE                                            
027200        MOVE 'DATE MUST BE AFTER 2025-10-01' TO                           
027300           LK-VAL-REASON                                                  
027400     END-IF.                                                              
027500*                                                                         
027600 1100-VALIDAR-FECHA-F. EXIT.                                              
027700*                                                                         
027800*-----------------------------------------------------------------        
027900*    EL MONTO SIEMPRE SE VALIDA POR SU MAGNITUD, SIN IMPORTAR EL          
028000*    SIGNO QUE LLEGUE EN LK-VAL-AMOUNT; EL SIGNO ES RESPONSABILI-         
028100*    DAD DEL LLAMADOR (VER 1500-CALCULAR-SIGNO-I EN LEDGADD).             
028200 1200-VALIDAR-MONTO-I.                                                    
028300*    WS-MONTO-ABS SE CALCULA UNA SOLA VEZ AQUI Y SE USA SOLO              
028400*    DENTRO DE ESTE PARRAFO; NO SE EXPONE AL LLAMADOR PORQUE NO           
028500*    ES PARTE DEL CONTRATO DE LK-VALIDAR.                                 
028600*                                                                         
028700     IF LK-VAL-AMOUNT < 0 THEN                                            
028800        COMPUTE WS-MONTO-ABS = 0 - LK-VAL-AMOUNT                          
028900     ELSE                                                                 
029000        MOVE LK-VAL-AMOUNT TO WS-MONTO-ABS                                
029100     END-IF.                                                              
029200*                                                                         
029300     IF WS-MONTO-ABS = 0 OR WS-MONTO-ABS > 100000000 THEN                 
029400        SET LK-VAL-BAD TO TRUE                                            
029500        MOVE 'AMOUNT OUT OF RANGE (1 TO 100,000,000)' TO                  
029600           LK-VAL-REASON                                                  
029700     END-IF.                                                              
029800*                                                                         
029900 1200-VALIDAR-MONTO-F. EXIT.                                              
030000*                                                                         
030100*-----------------------------------------------------------------        
030200*    LA CATEGORIA DEBE ESTAR LLENA Y DEBE EXISTIR EN LA TABLA EN          
030300*    MEMORIA ARMADA POR CATTAB (SEIS FIJAS MAS LAS PERSONALIZADAS         
030400*    DE CUSTCAT); ESTE MODULO NO CONOCE CUSTCAT NI EL MAESTRO,            
030500*    SOLO RECIBE LA TABLA YA ARMADA COMO PARAMETRO.                       
030600 1300-VALIDAR-CATEG-I.                                                    
030700*    CT-CATEGORY-COUNT LO FIJA CATTAB ANTES DE ESTA LLAMADA;              
030800*    AQUI SOLO SE LO USA COMO TOPE DEL PERFORM VARYING.                   
030900*                                                                         
031000     SET WS-CATEG-ENCONTRADA TO FALSE.                                    
031100     IF LK-VAL-CATEGORY = SPACES THEN                                     
031200        SET LK-VAL-BAD TO TRUE                                            
031300        MOVE 'CATEGORY IS BLANK' TO LK-VAL-REASON                         
031400        GO TO 1300-VALIDAR-CATEG-F                                        
031500     END-IF.                                                              
031600*                                                                         
031700     PERFORM 1310-BUSCAR-CATEG-I THRU 1310-BUSCAR-CATEG-F                 
031800        VARYING CT-IDX FROM 1 BY 1                                        
031900        UNTIL CT-IDX > CT-CATEGORY-COUNT.                                 
032000*                                                                         
032100     IF NOT WS-CATEG-ENCONTRADA THEN                                      
032200        SET LK-VAL-BAD TO TRUE                                            
032300        MOVE 'CATEGORY NOT FOUND IN TABLE' TO LK-VAL-REASON               
032400     END-IF.                                                              
032500*                                                                         
032600 1300-VALIDAR-CATEG-F. EXIT.                                              
032700*                                                                         
032800*-----------------------------------------------------------------        
032900*    COMPARA CONTRA UNA SOLA ENTRADA DE LA TABLA; EL PERFORM              
033000*    VARYING DE 1300-VALIDAR-CATEG-I LO RECORRE ENTRADA POR               
033100*    ENTRADA HASTA ENCONTRARLA O AGOTAR LA TABLA.                         
033200 1310-BUSCAR-CATEG-I.                                                     
033300*                                                                         
033400     IF LK-VAL-CATEGORY = CT-NAME (CT-IDX) THEN                           
033500        SET WS-CATEG-ENCONTRADA TO TRUE                                   
033600     END-IF.                                                              
033700*                                                                         
033800 1310-BUSCAR-CATEG-F. EXIT.                                               
033900*                                                                         
034000*-----------------------------------------------------------------        
034100*    LA DESCRIPCION ES OPCIONAL (PUEDE VENIR EN BLANCO), PERO SI          
034200*    SE LLENA, NO PUEDE SER TODA SIGNOS DE PUNTUACION U OTROS             
034300*    CARACTERES ESPECIALES: DEBE TENER AL MENOS UNA LETRA, DIGITO         
034400*    O ESPACIO, SEGUN LA CLASE WS-CLASE-ALFANUM.                          
034500 1400-VALIDAR-DESC-I.                                                     
034600*                                                                         
034700     IF LK-VAL-DESCRIPTION = SPACES THEN                                  
034800        GO TO 1400-VALIDAR-DESC-F                                         
034900     END-IF.                                                              
035000*                                                                         
035100     SET WS-DESC-TIENE-ALFANUM TO FALSE.                                  
035200     PERFORM 1410-BUSCAR-ALFANUM-I THRU 1410-BUSCAR-ALFANUM-F             
035300        VARYING WS-SUB FROM 1 BY 1                                        
035400        UNTIL WS-SUB > 50 OR WS-DESC-TIENE-ALFANUM.                       
035500*                                                                         
035600     IF NOT WS-DESC-TIENE-ALFANUM THEN                                    
035700        SET LK-VAL-BAD TO TRUE                                            
035800        MOVE 'DESCRIPTION HAS ONLY SPECIAL CHARACTERS'                    
035900             TO LK-VAL-REASON                                             
036000     END-IF.                                                              
036100*                                                                         
036200 1400-VALIDAR-DESC-F. EXIT.                                               
036300*                                                                         
036400*-----------------------------------------------------------------        
036500*    PRUEBA UN SOLO CARACTER DE LA DESCRIPCION CONTRA LA CLASE            
036600*    ALFANUMERICA. EL PERFORM VARYING DE 1400-VALIDAR-DESC-I SE           
036700*    DETIENE EN CUANTO ENCUENTRA EL PRIMERO QUE CALIFIQUE, SIN            
036800*    RECORRER LOS 50 BYTES SI NO HACE FALTA.                              
036900 1410-BUSCAR-ALFANUM-I.                                                   
037000*                                                                         
037100     IF LK-VAL-DESC-CHAR (WS-SUB) IS WS-CLASE-ALFANUM THEN                
037200        SET WS-DESC-TIENE-ALFANUM TO TRUE                                 
037300     END-IF.                                                              
037400*                                                                         
037500 1410-BUSCAR-ALFANUM-F. EXIT.                                             
037600*                                                                         
037700*****************************************************************         
037800*               FIN DEL SUBPROGRAMA LEDGVAL                     *         
037900*  NO HAY MAS PARRAFOS DESPUES DE ESTE PUNTO. SI SE AGREGA UN   *         
038000*  NUEVO CAMPO DE VALIDACION, SEGUIR EL MISMO PATRON: UN PAR    *         
038100*  DE PARRAFOS nnnn-VALIDAR-xxx-I / -F, UN CODIGO NUEVO DE       *        
038200*  LK-VAL-CAMPO EN EL EVALUATE DE MAIN-PROGRAM-I, Y UN MENSAJE  *         
038300*  EN INGLES PARA LK-VAL-REASON SI CORRESPONDE RECHAZAR.        *         
038400*****************************************************************         
