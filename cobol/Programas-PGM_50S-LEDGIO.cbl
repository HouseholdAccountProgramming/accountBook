000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. LEDGIO.                                                      
000300 AUTHOR. R GOMEZ.                                                         
000400 INSTALLATION. DEPTO-SISTEMAS-PRESUPUESTO.                                
000500 DATE-WRITTEN. 03/14/88.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
000800*****************************************************************         
000900*               LIBRO DE CAJA FAMILIAR - MODULO 50              *         
001000*               =================================              *          
001100*  SUBPROGRAMA DE E/S DEL MAESTRO DE ASIENTOS (LEDGMST).        *         
001200*  LK-FUNCTION = 'L' CARGA EL MAESTRO A LA TABLA LT-LEDGER-TABLE *        
001300*  LK-FUNCTION = 'S' GRABA LA TABLA DE VUELTA AL MAESTRO         *        
001400*  TODOS LOS PROGRAMAS DE MANTENIMIENTO (LEDGADD/LEDGDEL/        *        
001500*  LEDGUPD/LEDGRPT) LLAMAN A ESTE MODULO ANTES Y DESPUES DE      *        
001600*  SU PROPIO PROCESO.                                            *        
001700*                                                                *        
001800*  ESTE MODULO ES EL UNICO QUE ABRE LEDGMST. NINGUN OTRO         *        
001900*  PROGRAMA DE LA SERIE PGM_5NS LEE NI GRABA EL ARCHIVO          *        
002000*  DIRECTAMENTE - TODOS PASAN POR ESTE SUBPROGRAMA PARA QUE      *        
002100*  EL CHEQUEO DE ENCABEZADO Y EL CALCULO DE NEXT-ID QUEDEN       *        
002200*  EN UN SOLO LUGAR.                                             *        
002300*****************************************************************         
002400*----------------------------------------------------------------         
002500*   REGISTRO DE CAMBIOS                                                   
002600*----------------------------------------------------------------         
002700*  14/03/88 RGO TK-0050 VERSION INICIAL, SOLO CARGA (LOAD)          TK0050
002800*  28/03/88 RGO TK-0055 AGREGA FUNCION DE GRABACION (SAVE)          TK0055
002900*  19/05/88 MSO TK-0072 CALCULO DE NEXT-ID AL FINAL DE CARGA        TK0072
003000*  02/09/88 RGO TK-0099 CHEQUEO DE RENGLON DE ENCABEZADO            TK0099
003100*  30/08/89 CDZ TK-0141 REPORTA RENGLON Y MOTIVO DE RECHAZO         TK0141
003200*  23/11/91 RGO TK-0267 AJUSTA LARGO DE REGISTRO A 100 BYTES        TK0267
003300*  08/07/93 CDZ TK-0319 ARCHIVO INEXISTENTE = MAESTRO VACIO         TK0319
003400*  30/09/98 RGO TK-0410 AJUSTE Y2K - SIN CAMPOS DE ANIO CORTO       TK0410
003500*  22/11/00 CDZ TK-0450 NO ABRE EL MAESTRO SI EL STATUS ES 35       TK0450
003600*  05/03/01 MSO TK-0461 MENSAJES DE CONSOLA EN INGLES,              TK0461
003700*                       PEDIDO DE AUDITORIA EXTERNA                 TK0461
003800*  17/08/01 RGO TK-0470 RENGLON RECHAZADO MUESTRA TAMBIEN EL        TK0470
003900*                       MONTO LEIDO, USANDO LA VISTA EDITADA        TK0470
004000*                       LR-AMOUNT-EDITADO DE COPY LEDGREC           TK0470
004100*----------------------------------------------------------------         
004200*                                                                         
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT LEDGMST ASSIGN TO DDLEDG                                      
004900     ORGANIZATION IS LINE SEQUENTIAL                                      
005000     FILE STATUS  IS FS-LEDGMST.                                          
005100*                                                                         
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400*                                                                         
005500*    UN SOLO REGISTRO DE 100 BYTES POR LINEA DE LEDGMST. EL               
005600*    PRIMER RENGLON DEL ARCHIVO ES SIEMPRE EL ENCABEZADO FIJO             
005700*    (VER WS-HEADER-ESPERADO MAS ABAJO); LOS RENGLONES SIGUIENTES         
005800*    SON LOS ASIENTOS, UNO POR LINEA, EN EL ORDEN EN QUE SE               
005900*    GRABARON.                                                            
006000 FD  LEDGMST                                                              
006100     RECORDING MODE IS F.                                                 
006200 COPY LEDGREC.                                                            
006300*                                                                         
006400 WORKING-STORAGE SECTION.                                                 
006500*=======================*                                                 
006600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
006700*                                                                         
006800*----------------------------------------------------------------         
006900*    ESTADO DEL ARCHIVO Y DE LA LECTURA EN CURSO                          
007000 77  FS-LEDGMST              PIC XX           VALUE SPACES.               
007100*    INDICA SI YA SE LLEGO AL FINAL DEL ARCHIVO MAESTRO                   
007200 77  WS-STATUS-FIN           PIC X.                                       
007300     88  WS-FIN-LECTURA                       VALUE 'Y'.                  
007400     88  WS-NO-FIN-LECTURA                    VALUE 'N'.                  
007500*    INDICA SI EL ARCHIVO MAESTRO EXISTIA AL MOMENTO DEL OPEN;            
007600*    UN MAESTRO AUSENTE NO ES ERROR, ES UN LIBRO RECIEN CREADO            
007700 77  WS-ARCHIVO-EXISTE       PIC X            VALUE 'S'.                  
007800     88  WS-SI-EXISTE-ARCHIVO                 VALUE 'S'.                  
007900     88  WS-NO-EXISTE-ARCHIVO                 VALUE 'N'.                  
008000*                                                                         
008100*    RENGLON DE ENCABEZADO FIJO QUE DEBE SER EL PRIMERO DE                
008200*    LEDGMST; SE COMPARA BYTE A BYTE CONTRA LR-ALL-BYTES PARA             
008300*    DETECTAR UN MAESTRO AJENO O CORROMPIDO ANTES DE CARGAR NADA          
008400 01  WS-HEADER-ESPERADO          PIC X(100)   VALUE                       
008500     'HDR HOUSEHOLD LEDGER BOOK V01'.                                     
008600*                                                                         
008700*----------------------------------------------------------------         
008800*    CONTADORES DE LA CORRIDA, INFORMADOS AL FINAL DE CARGA Y             
008900*    GRABACION PARA QUE EL OPERADOR DE TURNO PUEDA CONCILIAR              
009000*    CUANTOS RENGLONES ENTRARON, CUANTOS SE RECHAZARON Y CUANTOS          
009100*    QUEDARON REALMENTE EN LA TABLA                                       
009200 77  WS-LEIDOS-CANT          PIC S9(04) COMP  VALUE ZERO.                 
009300 77  WS-GRABADOS-CANT        PIC S9(04) COMP  VALUE ZERO.                 
009400 77  WS-RECHAZADOS-CANT      PIC S9(04) COMP  VALUE ZERO.                 
009500 77  WS-MAX-ID               PIC 9(04)        VALUE ZEROS.                
009600*    NUMERO DE RENGLON FISICO DENTRO DE LEDGMST, PARA QUE EL              
009700*    MENSAJE DE RECHAZO IDENTIFIQUE CUAL LINEA FALLO                      
009800 77  WS-RENGLON-NRO          PIC S9(04) COMP  VALUE ZERO.                 
009900*                                                                         
010000*----------------------------------------------------------------         
010100*    AREA DE COMUNICACION CON LEDGVAL. SE ARMA UNA POR CADA               
010200*    RENGLON LEIDO DEL MAESTRO PARA QUE ESTE NO ENTRE A LA                
010300*    TABLA SI EL DATO GRABADO EN DISCO YA NO CUMPLE LAS REGLAS            
010400*    VIGENTES (POR EJEMPLO, SI CAMBIO EL PISO DE FECHA).                  
010500 01  WS-VALIDAR.                                                          
010600     05  WS-VAL-CAMPO             PIC X(01)  VALUE 'X'.                   
010700     05  WS-VAL-TYPE              PIC X(01).                              
010800     05  WS-VAL-DATE              PIC 9(08).                              
010900     05  WS-VAL-AMOUNT            PIC S9(09)                              
011000          SIGN IS LEADING SEPARATE CHARACTER.                             
011100     05  WS-VAL-CATEGORY          PIC X(20).                              
011200     05  WS-VAL-DESCRIPTION       PIC X(50).                              
011300     05  WS-VAL-RESULT            PIC X(01).                              
011400         88  WS-VAL-OK                        VALUE 'V'.                  
011500         88  WS-VAL-BAD                       VALUE 'N'.                  
011600     05  WS-VAL-REASON            PIC X(40).                              
011700     05  FILLER                   PIC X(09).                              
011800*                                                                         
011900 77  WS-SUBPGM-VALIDAR        PIC X(08)  VALUE 'LEDGVAL'.                 
012000*                                                                         
012100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
012200*                                                                         
012300*----------------------------------------------------------------         
012400 LINKAGE SECTION.                                                         
012500*================*                                                        
012600*    AREA DE COMUNICACION CON EL PROGRAMA QUE LLAMA (LEDGADD,             
012700*    LEDGDEL, LEDGUPD, LEDGRPT O CATMNT). EL LLAMADOR FIJA                
012800*    LK-FUNCTION ANTES DEL CALL Y LEE LOS CONTADORES Y EL                 
012900*    STATUS DESPUES.                                                      
013000 01  LK-COMUNICACION.                                                     
013100     05  LK-FUNCTION              PIC X(01).                              
013200         88  LK-FUNCION-CARGA                 VALUE 'L'.                  
013300         88  LK-FUNCION-GRABA                 VALUE 'S'.                  
013400     05  LK-LEIDOS-CANT           PIC S9(04) COMP.                        
013500     05  LK-GRABADOS-CANT         PIC S9(04) COMP.                        
013600     05  LK-RECHAZADOS-CANT       PIC S9(04) COMP.                        
013700*    RESULTADO DE LA OPERACION, PARA QUE EL LLAMADOR DECIDA SI            
013800*    SIGUE O ABORTA SU PROPIO PROCESO                                     
013900     05  LK-STATUS                PIC X(01).                              
014000         88  LK-STATUS-OK                     VALUE 'O'.                  
014100         88  LK-STATUS-SIN-ARCHIVO             VALUE 'N'.                 
014200         88  LK-STATUS-ENCABEZADO-MALO         VALUE 'H'.                 
014300     05  FILLER                   PIC X(10).                              
014400*                                                                         
014500 COPY LEDGTAB.                                                            
014600 COPY CATGTAB.                                                            
014700*                                                                         
014800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
014900 PROCEDURE DIVISION USING LK-COMUNICACION LT-LEDGER-TABLE                 
015000                          CT-CATEGORY-TABLE.                              
015100*                                                                         
015200*    DESPACHADOR PRINCIPAL. SEGUN LK-FUNCTION SE VA A CARGA               
015300*    (LECTURA COMPLETA DEL MAESTRO A LA TABLA) O A GRABACION              
015400*    (ESCRITURA COMPLETA DE LA TABLA AL MAESTRO). CUALQUIER               
015500*    OTRO VALOR DE LK-FUNCTION SE IGNORA EN SILENCIO, YA QUE              
015600*    LOS LLAMADORES SIEMPRE FIJAN 'L' O 'S' ANTES DEL CALL.               
015700 MAIN-PROGRAM-I.                                                          
015800*                                                                         
015900     MOVE ZERO TO WS-LEIDOS-CANT WS-GRABADOS-CANT.                        
016000     MOVE ZERO TO WS-RECHAZADOS-CANT.                                     
016100     SET LK-STATUS-OK TO TRUE.                                            
016200*                                                                         
016300     EVALUATE TRUE                                                        
016400        WHEN LK-FUNCION-CARGA                                             
016500           PERFORM 1000-CARGAR-I THRU 1000-CARGAR-F                       
016600        WHEN LK-FUNCION-GRABA                                             
016700           PERFORM 2000-GRABAR-I THRU 2000-GRABAR-F                       
016800        WHEN OTHER                                                        
016900           CONTINUE                                                       
017000     END-EVALUATE.                                                        
017100*                                                                         
017200*    LOS TRES CONTADORES SE DEVUELVEN SIEMPRE, AUNQUE LK-STATUS           
017300*    NO SEA OK, PARA QUE EL LLAMADOR PUEDA INFORMARLOS IGUAL.             
017400     MOVE WS-LEIDOS-CANT     TO LK-LEIDOS-CANT.                           
017500     MOVE WS-GRABADOS-CANT   TO LK-GRABADOS-CANT.                         
017600     MOVE WS-RECHAZADOS-CANT TO LK-RECHAZADOS-CANT.                       
017700*                                                                         
017800 MAIN-PROGRAM-F. GOBACK.                                                  
017900*                                                                         
018000*----------------------------------------------------------------         
018100*    CARGA EL MAESTRO LEDGMST A LA TABLA EN MEMORIA LT-LEDGER-            
018200*    TABLE. UN MAESTRO INEXISTENTE (STATUS 35, PRIMERA CORRIDA            
018300*    DEL LIBRO) NO ES ERROR: SE DEVUELVE LA TABLA VACIA Y                 
018400*    LK-STATUS-SIN-ARCHIVO PARA QUE EL LLAMADOR SEPA QUE ESTE             
018500*    ES UN LIBRO NUEVO. CUALQUIER OTRO STATUS DE OPEN DISTINTO            
018600*    DE '00' SI ES ERROR Y ABORTA LA CARGA.                               
018700 1000-CARGAR-I.                                                           
018800*                                                                         
018900*    LA TABLA SE REINICIA COMPLETA EN CADA CARGA; ESTE MODULO             
019000*    NUNCA ACUMULA SOBRE UNA TABLA YA POBLADA DE UNA LLAMADA              
019100*    ANTERIOR EN LA MISMA CORRIDA.                                        
019200     MOVE ZERO TO LT-LEDGER-COUNT.                                        
019300     MOVE 1    TO LT-NEXT-ID.                                             
019400     SET WS-NO-FIN-LECTURA      TO TRUE.                                  
019500     SET WS-SI-EXISTE-ARCHIVO   TO TRUE.                                  
019600*                                                                         
019700*    EL STATUS '35' DE UN OPEN INPUT ES "ARCHIVO NO EXISTE" EN            
019800*    ESTE COMPILADOR; SE CHEQUEA ANTES QUE CUALQUIER OTRO                 
019900*    STATUS NO '00' PORQUE ES EL UNICO CASO QUE NO ES ERROR.              
020000     OPEN INPUT LEDGMST.                                                  
020100     IF FS-LEDGMST = '35' THEN                                            
020200        SET WS-NO-EXISTE-ARCHIVO TO TRUE                                  
020300        SET LK-STATUS-SIN-ARCHIVO TO TRUE                                 
020400        DISPLAY 'LEDGIO: MASTER DOES NOT EXIST - STARTING EMPTY'          
020500        GO TO 1000-CARGAR-F                                               
020600     END-IF.                                                              
020700     IF FS-LEDGMST NOT = '00' THEN                                        
020800        DISPLAY 'LEDGIO: OPEN ERROR ON MASTER = ' FS-LEDGMST              
020900        SET WS-FIN-LECTURA TO TRUE                                        
021000        GO TO 1000-CARGAR-F                                               
021100     END-IF.                                                              
021200*                                                                         
021300     PERFORM 1010-LEER-HEADER-I THRU 1010-LEER-HEADER-F.                  
021400*                                                                         
021500     IF WS-NO-FIN-LECTURA THEN                                            
021600        PERFORM 1020-LEER-DETALLE-I THRU 1020-LEER-DETALLE-F              
021700           UNTIL WS-FIN-LECTURA                                           
021800     END-IF.                                                              
021900*                                                                         
022000     PERFORM 1030-CALC-NEXT-ID-I THRU 1030-CALC-NEXT-ID-F.                
022100*                                                                         
022200     CLOSE LEDGMST.                                                       
022300     DISPLAY 'LEDGIO: RECORDS READ        = ' WS-LEIDOS-CANT.             
022400     DISPLAY 'LEDGIO: RECORDS LOADED      = ' LT-LEDGER-COUNT.            
022500     DISPLAY 'LEDGIO: RECORDS REJECTED    = ' WS-RECHAZADOS-CANT.         
022600*                                                                         
022700 1000-CARGAR-F. EXIT.                                                     
022800*                                                                         
022900*----------------------------------------------------------------         
023000*    LEE EL PRIMER RENGLON DE LEDGMST Y LO COMPARA CONTRA                 
023100*    WS-HEADER-ESPERADO. UN MAESTRO SIN NINGUN RENGLON O CON UN           
023200*    ENCABEZADO QUE NO COINCIDE SE TRATA COMO LIBRO VACIO EN              
023300*    LUGAR DE ABORTAR, PARA QUE UN ARCHIVO TRUNCADO NO TUMBE              
023400*    TODA LA CORRIDA DE MANTENIMIENTO.                                    
023500 1010-LEER-HEADER-I.                                                      
023600*                                                                         
023700     READ LEDGMST                                                         
023800        AT END SET WS-FIN-LECTURA TO TRUE                                 
023900     END-READ.                                                            
024000*                                                                         
024100     IF WS-FIN-LECTURA THEN                                               
024200        DISPLAY 'LEDGIO: MASTER HAS NO HEADER - STARTING EMPTY'           
024300        GO TO 1010-LEER-HEADER-F                                          
024400     END-IF.                                                              
024500*                                                                         
024600     IF LR-ALL-BYTES NOT = WS-HEADER-ESPERADO THEN                        
024700        DISPLAY 'LEDGIO: INVALID HEADER - STARTING EMPTY'                 
024800        SET LK-STATUS-ENCABEZADO-MALO TO TRUE                             
024900        SET WS-FIN-LECTURA TO TRUE                                        
025000     END-IF.                                                              
025100*                                                                         
025200 1010-LEER-HEADER-F. EXIT.                                                
025300*                                                                         
025400*----------------------------------------------------------------         
025500*    LEE UN RENGLON DE DETALLE, LO VALIDA CON LEDGVAL (MISMAS             
025600*    REGLAS QUE UN ALTA NUEVA) Y, SI PASA, LO AGREGA A LA TABLA.          
025700*    UN RENGLON RECHAZADO NO DETIENE LA CARGA; SOLO SE CUENTA Y           
025800*    SE INFORMA, PARA QUE UN DATO VIEJO INVALIDO NO IMPIDA                
025900*    SEGUIR TRABAJANDO CON EL RESTO DEL LIBRO.                            
026000 1020-LEER-DETALLE-I.                                                     
026100*                                                                         
026200     READ LEDGMST                                                         
026300        AT END SET WS-FIN-LECTURA TO TRUE                                 
026400     END-READ.                                                            
026500*                                                                         
026600     IF WS-FIN-LECTURA THEN                                               
026700        GO TO 1020-LEER-DETALLE-F                                         
026800     END-IF.                                                              
026900*                                                                         
027000     ADD 1 TO WS-LEIDOS-CANT.                                             
027100     ADD 1 TO WS-RENGLON-NRO.                                             
027200     PERFORM 1021-VALIDAR-RENGLON-I THRU 1021-VALIDAR-RENGLON-F.          
027300*                                                                         
027400     IF WS-VAL-OK THEN                                                    
027500        ADD 1 TO LT-LEDGER-COUNT                                          
027600        MOVE LR-ID          TO LT-ID (LT-LEDGER-COUNT)                    
027700        MOVE LR-TYPE        TO LT-TYPE (LT-LEDGER-COUNT)                  
027800        MOVE LR-DATE        TO LT-DATE (LT-LEDGER-COUNT)                  
027900        MOVE LR-CATEGORY    TO LT-CATEGORY (LT-LEDGER-COUNT)              
028000        MOVE LR-AMOUNT      TO LT-AMOUNT (LT-LEDGER-COUNT)                
028100        MOVE LR-DESCRIPTION TO LT-DESCRIPTION (LT-LEDGER-COUNT)           
028200     ELSE                                                                 
028300*       SE MUESTRA TAMBIEN EL MONTO LEIDO, USANDO LA VISTA                
028400*       EDITADA LR-AMOUNT-EDITADO (REDEFINES DE LR-AMOUNT EN              
028500*       COPY LEDGREC) PARA QUE EL SIGNO SALGA AL FRENTE SIN               
028600*       ARMAR UN CAMPO DE EDICION APARTE EN ESTE PROGRAMA                 
028700        ADD 1 TO WS-RECHAZADOS-CANT                                       
028800        DISPLAY 'LEDGIO: LINE ' WS-RENGLON-NRO                            
028900                ' REJECTED, AMOUNT = ' LR-AMOUNT-EDITADO                  
029000                ' - ' WS-VAL-REASON                                       
029100     END-IF.                                                              
029200*                                                                         
029300 1020-LEER-DETALLE-F. EXIT.                                               
029400*                                                                         
029500*----------------------------------------------------------------         
029600*    ARMA EL AREA WS-VALIDAR CON LOS DATOS DEL RENGLON RECIEN             
029700*    LEIDO Y DELEGA TODA LA REGLA DE NEGOCIO EN LEDGVAL; ESTE             
029800*    MODULO NO REPITE NINGUNA VALIDACION POR SU CUENTA.                   
029900 1021-VALIDAR-RENGLON-I.                                                  
030000*                                                                         
030100     MOVE 'X'             TO WS-VAL-CAMPO.                                
030200     MOVE LR-TYPE          TO WS-VAL-TYPE.                                
030300     MOVE LR-DATE          TO WS-VAL-DATE.                                
030400     MOVE LR-AMOUNT        TO WS-VAL-AMOUNT.                              
030500     MOVE LR-CATEGORY      TO WS-VAL-CATEGORY.                            
030600     MOVE LR-DESCRIPTION   TO WS-VAL-DESCRIPTION.                         
030700*                                                                         
030800     CALL WS-SUBPGM-VALIDAR USING WS-VALIDAR CT-CATEGORY-TABLE.           
030900*    WS-VAL-RESULT VUELVE DEL CALL CON 'V' (VALIDO) O 'N'                 
031000*    (NO VALIDO); EL LLAMADOR DE ESTE PARRAFO LEE WS-VAL-OK /             
031100*    WS-VAL-BAD, NUNCA EL BYTE CRUDO.                                     
031200*                                                                         
031300 1021-VALIDAR-RENGLON-F. EXIT.                                            
031400*                                                                         
031500*----------------------------------------------------------------         
031600*    CALCULA EL PROXIMO NUMERO DE ASIENTO COMO EL MAYOR LT-ID             
031700*    CARGADO MAS UNO. SI LA TABLA QUEDO VACIA (LIBRO NUEVO O              
031800*    TODOS LOS RENGLONES RECHAZADOS), EL PROXIMO NUMERO ES 1.             
031900 1030-CALC-NEXT-ID-I.                                                     
032000*                                                                         
032100*    SE ARRANCA DESDE CERO EN VEZ DE DESDE EL LT-NEXT-ID PREVIO           
032200*    PORQUE LA TABLA PUDO HABER SIDO RECONSTRUIDA CON MENOS               
032300*    ASIENTOS QUE ANTES (UNA BAJA PUDO HABER SACADO EL MAS                
032400*    NUEVO).                                                              
032500     MOVE ZEROS TO WS-MAX-ID.                                             
032600     IF LT-LEDGER-COUNT > 0 THEN                                          
032700        PERFORM 1031-MAX-ID-I THRU 1031-MAX-ID-F                          
032800           VARYING LT-IDX FROM 1 BY 1                                     
032900           UNTIL LT-IDX > LT-LEDGER-COUNT                                 
033000        COMPUTE LT-NEXT-ID = WS-MAX-ID + 1                                
033100     ELSE                                                                 
033200        MOVE 1 TO LT-NEXT-ID                                              
033300     END-IF.                                                              
033400*                                                                         
033500 1030-CALC-NEXT-ID-F. EXIT.                                               
033600*                                                                         
033700*----------------------------------------------------------------         
033800*    RECORRE LA TABLA BUSCANDO EL MAYOR NUMERO DE ASIENTO YA              
033900*    USADO, PARA QUE 1030-CALC-NEXT-ID-I PUEDA SUMARLE UNO.               
034000 1031-MAX-ID-I.                                                           
034100*                                                                         
034200     IF LT-ID (LT-IDX) > WS-MAX-ID THEN                                   
034300        MOVE LT-ID (LT-IDX) TO WS-MAX-ID                                  
034400     END-IF.                                                              
034500*    LT-ID NO ESTA NECESARIAMENTE EN ORDEN CRECIENTE DENTRO DE            
034600*    LA TABLA (UNA BAJA PUEDE HABER CORRIDO RENGLONES HACIA               
034700*    ARRIBA), POR ESO SE RECORRE TODA LA TABLA EN VEZ DE MIRAR            
034800*    SOLO EL ULTIMO RENGLON.                                              
034900*                                                                         
035000 1031-MAX-ID-F. EXIT.                                                     
035100*                                                                         
035200*----------------------------------------------------------------         
035300*    GRABA LA TABLA COMPLETA DE VUELTA A LEDGMST, EMPEZANDO POR           
035400*    EL RENGLON DE ENCABEZADO FIJO Y SIGUIENDO CON UN RENGLON             
035500*    POR CADA ASIENTO DE LA TABLA, EN EL ORDEN EN QUE QUEDARON.           
035600*    ESTE MODULO SIEMPRE REESCRIBE EL ARCHIVO COMPLETO; NO HAY            
035700*    GRABACION PARCIAL NI ACTUALIZACION EN EL LUGAR.                      
035800 2000-GRABAR-I.                                                           
035900*                                                                         
036000     OPEN OUTPUT LEDGMST.                                                 
036100     IF FS-LEDGMST NOT = '00' THEN                                        
036200        DISPLAY 'LEDGIO: OPEN ERROR FOR SAVE = ' FS-LEDGMST               
036300        GO TO 2000-GRABAR-F                                               
036400     END-IF.                                                              
036500*                                                                         
036600*    EL ENCABEZADO SE ARMA MOVIENDO WS-HEADER-ESPERADO (TEXTO)            
036700*    A LA VISTA DE BYTES CRUDOS LR-ALL-BYTES, NO A LOS CAMPOS             
036800*    DE NEGOCIO DEL REGISTRO; ASI QUEDA EL MISMO RENGLON QUE              
036900*    1010-LEER-HEADER-I COMPARA AL ABRIR EL ARCHIVO EN CARGA.             
037000     MOVE WS-HEADER-ESPERADO TO LR-ALL-BYTES.                             
037100     WRITE LR-LEDGER-RECORD.                                              
037200*                                                                         
037300     IF LT-LEDGER-COUNT > 0 THEN                                          
037400        PERFORM 2010-GRABAR-RENGLON-I THRU 2010-GRABAR-RENGLON-F          
037500           VARYING LT-IDX FROM 1 BY 1                                     
037600           UNTIL LT-IDX > LT-LEDGER-COUNT                                 
037700     END-IF.                                                              
037800*                                                                         
037900     CLOSE LEDGMST.                                                       
038000     MOVE LT-LEDGER-COUNT TO WS-GRABADOS-CANT.                            
038100     DISPLAY 'LEDGIO: RECORDS SAVED       = ' WS-GRABADOS-CANT.           
038200*                                                                         
038300 2000-GRABAR-F. EXIT.                                                     
038400*                                                                         
038500*----------------------------------------------------------------         
038600*    PASA UN RENGLON DE LA TABLA AL AREA DE REGISTRO Y LO                 
038700*    ESCRIBE. NO SE VUELVE A VALIDAR AQUI: LA TABLA YA CONTIENE           
038800*    SOLO ASIENTOS QUE PASARON LEDGVAL EN ALGUN MOMENTO ANTERIOR          
038900*    (CARGA, ALTA, BAJA O MODIFICACION).                                  
039000 2010-GRABAR-RENGLON-I.                                                   
039100*                                                                         
039200     MOVE LT-ID (LT-IDX)          TO LR-ID.                               
039300     MOVE LT-TYPE (LT-IDX)        TO LR-TYPE.                             
039400     MOVE LT-DATE (LT-IDX)        TO LR-DATE.                             
039500     MOVE LT-CATEGORY (LT-IDX)    TO LR-CATEGORY.                         
039600     MOVE LT-AMOUNT (LT-IDX)      TO LR-AMOUNT.                           
039700     MOVE LT-DESCRIPTION (LT-IDX) TO LR-DESCRIPTION.                      
039800     WRITE LR-LEDGER-RECORD.                                              
039900*    CADA WRITE PRODUCE UN RENGLON DE 100 BYTES EN LEDGMST,               
040000*    IGUAL AL LARGO QUE 1020-LEER-DETALLE-I ESPERA AL VOLVER              
040100*    A LEER EL ARCHIVO EN LA PROXIMA CORRIDA.                             
040200*                                                                         
040300 2010-GRABAR-RENGLON-F. EXIT.                                             
