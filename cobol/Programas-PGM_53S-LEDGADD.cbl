000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. LEDGADD.                                                     
000300 AUTHOR. C DIAZ.                                                          
000400 INSTALLATION. DEPTO-SISTEMAS-PRESUPUESTO.                                
000500 DATE-WRITTEN. 06/06/88.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
000800*****************************************************************         
000900*               LIBRO DE CAJA FAMILIAR - MODULO 53              *         
001000*               =================================              *          
001100*  PROGRAMA BATCH DE ALTA DE UN ASIENTO.                        *         
001200*  LEE UNA SOLA TARJETA DE CONTROL (DDCTLCD) CON LOS DATOS DEL  *         
001300*  NUEVO ASIENTO, CARGA EL MAESTRO, VALIDA (CALL LEDGVAL),      *         
001400*  ASIGNA EL PROXIMO NUMERO Y GRABA (CALL LEDGIO).              *         
001500*****************************************************************         
001600*----------------------------------------------------------------         
001700*   REGISTRO DE CAMBIOS                                                   
001800*----------------------------------------------------------------         
001900*  06/06/88 CDZ TK-0110 VERSION INICIAL                             TK0110
002000*  21/06/88 CDZ TK-0115 CALCULO DE SIGNO SEGUN TIPO                 TK0115
002100*  14/09/88 CDZ TK-0128 VALIDACION DE TARJETA VACIA                 TK0128
002200*  08/11/90 RGO TK-0201 MENSAJE DE ID ASIGNADO AL FINALIZAR         TK0201
002300*  19/03/92 MSO TK-0266 INTEGRACION CON CATTAB PARA CATEGORIAS      TK0266
002400*  07/07/95 RGO TK-0330 CONTROL DE RECHAZO POR VALIDACION           TK0330
002500*  30/09/98 CDZ TK-0412 AJUSTE Y2K - SIN CAMPOS DE ANIO CORTO       TK0412
002600*  05/03/01 MSO TK-0463 MENSAJES DE CONSOLA EN INGLES,              TK0463
002700*                       PEDIDO DE AUDITORIA EXTERNA                 TK0463
002800*----------------------------------------------------------------         
002900*                                                                         
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200*    SIN SWITCHES UPSI - ESTE PROGRAMA NO TIENE OPCIONES DE               
003300*    CORRIDA, SOLO PROCESA LA TARJETA DE CONTROL QUE RECIBE.              
003400 SPECIAL-NAMES.                                                           
003500 INPUT-OUTPUT SECTION.                                                    
003600*    UNICO ARCHIVO DE ESTE PROGRAMA: LA TARJETA DE CONTROL CON            
003700*    LOS DATOS DEL NUEVO ASIENTO. EL MAESTRO SE LEE Y GRABA               
003800*    SIEMPRE POR CALL A LEDGIO, NUNCA DIRECTAMENTE DESDE ACA.             
003900 FILE-CONTROL.                                                            
004000     SELECT CTLCARD ASSIGN TO DDCTLCD                                     
004100     ORGANIZATION IS LINE SEQUENTIAL                                      
004200     FILE STATUS  IS FS-CTLCARD.                                          
004300*                                                                         
004400 DATA DIVISION.                                                           
004500 FILE SECTION.                                                            
004600*    LAYOUT DE LA TARJETA DE CONTROL DDCTLCD. UN SOLO RENGLON             
004700*    POR CORRIDA; SI VIENE VACIA O AUSENTE, 1000-INICIO-I LO              
004800*    TRATA COMO ABORTO Y NO SE GRABA NADA.                                
004900 FD  CTLCARD                                                              
005000     RECORDING MODE IS F.                                                 
005100 01  CTL-ADD-CARD.                                                        
005200*        'I' = INGRESO (+) ; 'E' = EGRESO (-); VALIDADO MAS               
005300*        ADELANTE POR LEDGVAL, NO AQUI.                                   
005400     05  CTL-TYPE             PIC X(01).                                  
005500*        FECHA DEL ASIENTO EN FORMATO AAAAMMDD, ANIO COMPLETO             
005600*        DE 4 DIGITOS DESDE EL AJUSTE Y2K TK-0412.                        
005700     05  CTL-DATE             PIC 9(08).                                  
005800     05  CTL-DATE-YMD REDEFINES CTL-DATE.                                 
005900         10  CTL-DATE-YYYY    PIC 9(04).                                  
006000         10  CTL-DATE-MM      PIC 9(02).                                  
006100         10  CTL-DATE-DD      PIC 9(02).                                  
006200*        MAGNITUD SIN SIGNO; EL SIGNO SE CALCULA EN                       
006300*        1500-CALCULAR-SIGNO-I SEGUN CTL-TYPE.                            
006400     05  CTL-AMOUNT-MAG       PIC 9(09).                                  
006500     05  CTL-CATEGORY         PIC X(20).                                  
006600     05  CTL-DESCRIPTION      PIC X(50).                                  
006700     05  FILLER               PIC X(11).                                  
006800*    VISTA CRUDA DE LA TARJETA, DISPONIBLE POR SI ALGUN DIA SE            
006900*    NECESITA VOLCARLA TAL CUAL A UN LISTADO DE DIAGNOSTICO.              
007000 01  CTL-RECORD-BYTES REDEFINES CTL-ADD-CARD.                             
007100     05  CTL-ALL-BYTES        PIC X(100).                                 
007200*                                                                         
007300 WORKING-STORAGE SECTION.                                                 
007400*=======================*                                                 
007500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
007600*                                                                         
007700*----------------------------------------------------------------         
007800*    ESTADO DE OPEN/READ DE LA TARJETA DE CONTROL.                        
007900 77  FS-CTLCARD               PIC XX           VALUE SPACES.              
008000*    SWITCH DE ABORTO: TARJETA AUSENTE, VACIA O ERROR DE OPEN.            
008100*    UNA VEZ ENCENDIDO, NINGUN PARRAFO SIGUIENTE TOCA EL                  
008200*    MAESTRO NI INTENTA GRABAR.                                           
008300 77  WS-ABORTAR               PIC X            VALUE 'N'.                 
008400     88  WS-SI-ABORTAR                         VALUE 'S'.                 
008500*    SWITCH DE RECHAZO POR VALIDACION (LEDGVAL DEVOLVIO                   
008600*    WS-VAL-BAD). DISTINTO DE WS-ABORTAR: AQUI SI SE LEYO LA              
008700*    TARJETA Y SI SE CARGO EL MAESTRO, SOLO QUE EL ASIENTO                
008800*    PROPUESTO NO PASA UNA O MAS REGLAS DE NEGOCIO.                       
008900 77  WS-RECHAZADO             PIC X            VALUE 'N'.                 
009000     88  WS-SI-RECHAZADO                       VALUE 'S'.                 
009100*                                                                         
009200*    MONTO CON SIGNO YA CALCULADO, LISTO PARA VALIDAR Y GRABAR.           
009300*    LA VISTA EDITADA NO SE USA EN DISPLAY EN ESTE PROGRAMA (SE           
009400*    DEJA POR CONSISTENCIA CON EL RESTO DEL SISTEMA, QUE SI LA            
009500*    USA EN LOS RENGLONES DE DIAGNOSTICO DE LEDGIO).                      
009600 01  WS-MONTO-TRABAJO.                                                    
009700     05  WS-MONTO-FIRMADO     PIC S9(09)                                  
009800          SIGN IS LEADING SEPARATE CHARACTER.                             
009900 01  WS-MONTO-EDITADO REDEFINES WS-MONTO-TRABAJO.                         
010000     05  WS-MONTO-ED          PIC -999999999.                             
010100*                                                                         
010200*----------------------------------------------------------------         
010300*    AREA DE COMUNICACION CON CALL 'LEDGIO'. WS-IO-FUNCTION               
010400*    VALE 'L' PARA CARGAR EL MAESTRO AL INICIO Y 'S' PARA                 
010500*    GRABARLO DE VUELTA DESPUES DE AGREGAR EL NUEVO ASIENTO.              
010600 01  WS-IO-COMUNICACION.                                                  
010700     05  WS-IO-FUNCTION       PIC X(01).                                  
010800     05  WS-IO-LEIDOS         PIC S9(04) COMP.                            
010900     05  WS-IO-GRABADOS       PIC S9(04) COMP.                            
011000     05  WS-IO-RECHAZADOS     PIC S9(04) COMP.                            
011100     05  WS-IO-STATUS         PIC X(01).                                  
011200     05  FILLER               PIC X(10).                                  
011300*                                                                         
011400*    AREA DE COMUNICACION CON CALL 'CATTAB'. SE USA UNA SOLA              
011500*    VEZ AL INICIO CON FUNCTION 'B' PARA ARMAR LA TABLA DE                
011600*    CATEGORIAS QUE LUEGO SE PASA A LEDGVAL.                              
011700 01  WS-TAB-COMUNICACION.                                                 
011800     05  WS-TAB-FUNCTION      PIC X(01).                                  
011900     05  WS-TAB-NAME          PIC X(20).                                  
012000     05  WS-TAB-STATUS        PIC X(01).                                  
012100     05  FILLER               PIC X(10).                                  
012200*                                                                         
012300*    AREA DE COMUNICACION CON CALL 'LEDGVAL'. WS-VAL-CAMPO                
012400*    QUEDA FIJO EN 'X' PORQUE LEDGADD SIEMPRE VALIDA LOS CINCO            
012500*    CAMPOS JUNTOS (NO VALIDA CAMPO POR CAMPO COMO LEDGUPD).              
012600 01  WS-VALIDAR.                                                          
012700     05  WS-VAL-CAMPO         PIC X(01)  VALUE 'X'.                       
012800     05  WS-VAL-TYPE          PIC X(01).                                  
012900     05  WS-VAL-DATE          PIC 9(08).                                  
013000     05  WS-VAL-AMOUNT        PIC S9(09)                                  
013100          SIGN IS LEADING SEPARATE CHARACTER.                             
013200     05  WS-VAL-CATEGORY      PIC X(20).                                  
013300     05  WS-VAL-DESCRIPTION   PIC X(50).                                  
013400*        LEDGVAL FIJA UNO DE ESTOS DOS AL VOLVER; EL LLAMADOR             
013500*        NUNCA DEBE ASUMIR UN TERCER VALOR POSIBLE.                       
013600     05  WS-VAL-RESULT        PIC X(01).                                  
013700         88  WS-VAL-OK                      VALUE 'V'.                    
013800         88  WS-VAL-BAD                     VALUE 'N'.                    
013900     05  WS-VAL-REASON        PIC X(40).                                  
014000     05  FILLER               PIC X(09).                                  
014100*                                                                         
014200 77  WS-SUBPGM-LEDGIO         PIC X(08)  VALUE 'LEDGIO'.                  
014300 77  WS-SUBPGM-LEDGVAL        PIC X(08)  VALUE 'LEDGVAL'.                 
014400 77  WS-SUBPGM-CATTAB         PIC X(08)  VALUE 'CATTAB'.                  
014500*    ID QUE QUEDO ASIGNADO AL NUEVO ASIENTO, PARA EL MENSAJE              
014600*    FINAL DE 9999-FINAL-I; SOLO TIENE SENTIDO SI EL ASIENTO              
014700*    FUE EFECTIVAMENTE GRABADO.                                           
014800 77  WS-ID-ASIGNADO           PIC 9(04)  VALUE ZEROS.                     
014900*                                                                         
015000 COPY LEDGTAB.                                                            
015100 COPY CATGTAB.                                                            
015200*                                                                         
015300 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
015400*                                                                         
015500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
015600 PROCEDURE DIVISION.                                                      
015700*                                                                         
015800 MAIN-PROGRAM-I.                                                          
015900*    SECUENCIA FIJA DE TRES PASOS: ARMAR EL CONTEXTO (TABLA DE            
016000*    CATEGORIAS Y MAESTRO EN MEMORIA), PROCESAR LA UNICA                  
016100*    TARJETA DE CONTROL, E INFORMAR EL RESULTADO. NINGUN PASO             
016200*    SE SALTA, AUNQUE 2000-PROCESO-I PUEDE NO HACER NADA SI               
016300*    1000-INICIO-I YA DETECTO UN ABORTO.                                  
016400*                                                                         
016500     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
016600     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.                          
016700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
016800*                                                                         
016900 MAIN-PROGRAM-F. GOBACK.                                                  
017000*                                                                         
017100*----------------------------------------------------------------         
017200*    ARMA EL CONTEXTO NECESARIO ANTES DE TOCAR LA TARJETA DE              
017300*    CONTROL: LA TABLA DE CATEGORIAS (PARA QUE LEDGVAL PUEDA              
017400*    VALIDAR LA CATEGORIA DEL NUEVO ASIENTO) Y EL MAESTRO EN              
017500*    MEMORIA (PARA CONOCER EL PROXIMO NUMERO DE ASIENTO).                 
017600 1000-INICIO-I.                                                           
017700*                                                                         
017800     MOVE 'B' TO WS-TAB-FUNCTION.                                         
017900     CALL WS-SUBPGM-CATTAB USING WS-TAB-COMUNICACION                      
018000          CT-CATEGORY-TABLE.                                              
018100*                                                                         
018200     MOVE 'L' TO WS-IO-FUNCTION.                                          
018300     CALL WS-SUBPGM-LEDGIO USING WS-IO-COMUNICACION                       
018400          LT-LEDGER-TABLE CT-CATEGORY-TABLE.                              
018500*                                                                         
018600     OPEN INPUT CTLCARD.                                                  
018700     IF FS-CTLCARD NOT = '00' THEN                                        
018800        DISPLAY 'LEDGADD: OPEN ERROR, CONTROL CARD = ' FS-CTLCARD         
018900        SET WS-SI-ABORTAR TO TRUE                                         
019000        GO TO 1000-INICIO-F                                               
019100     END-IF.                                                              
019200*                                                                         
019300*    UNA TARJETA SIN DATOS (AT END EN EL PRIMER READ) ES UN               
019400*    ERROR DE OPERACION, NO UN CASO NORMAL; POR ESO SE ABORTA             
019500*    EN VEZ DE SEGUIR CON VALORES EN BLANCO.                              
019600     READ CTLCARD                                                         
019700        AT END SET WS-SI-ABORTAR TO TRUE                                  
019800     END-READ.                                                            
019900     CLOSE CTLCARD.                                                       
020000     IF WS-SI-ABORTAR THEN                                                
020100        DISPLAY 'LEDGADD: CONTROL CARD EMPTY OR MISSING'                  
020200     END-IF.                                                              
020300*                                                                         
020400 1000-INICIO-F. EXIT.                                                     
020500*                                                                         
020600*----------------------------------------------------------------         
020700*    PROCESA LA TARJETA YA LEIDA: CALCULA EL SIGNO DEL MONTO,             
020800*    VALIDA LOS CINCO CAMPOS CONTRA LEDGVAL Y, SI PASA, AGREGA            
020900*    EL RENGLON AL FINAL DE LA TABLA EN MEMORIA Y GRABA DE                
021000*    VUELTA EL MAESTRO COMPLETO POR CALL A LEDGIO.                        
021100 2000-PROCESO-I.                                                          
021200*                                                                         
021300     IF WS-SI-ABORTAR THEN                                                
021400        GO TO 2000-PROCESO-F                                              
021500     END-IF.                                                              
021600*                                                                         
021700     PERFORM 1500-CALCULAR-SIGNO-I THRU 1500-CALCULAR-SIGNO-F.            
021800*                                                                         
021900*    LEDGVAL SIEMPRE RECIBE EL MONTO YA CON SIGNO, NUNCA LA               
022000*    MAGNITUD CRUDA DE LA TARJETA, PORQUE EL RANGO VALIDO                 
022100*    (1 A 100,000,000) SE CHEQUEA SOBRE EL VALOR ABSOLUTO.                
022200     MOVE CTL-TYPE        TO WS-VAL-TYPE.                                 
022300     MOVE CTL-DATE         TO WS-VAL-DATE.                                
022400     MOVE WS-MONTO-FIRMADO TO WS-VAL-AMOUNT.                              
022500     MOVE CTL-CATEGORY     TO WS-VAL-CATEGORY.                            
022600     MOVE CTL-DESCRIPTION  TO WS-VAL-DESCRIPTION.                         
022700     CALL WS-SUBPGM-LEDGVAL USING WS-VALIDAR CT-CATEGORY-TABLE.           
022800*                                                                         
022900     IF WS-VAL-BAD THEN                                                   
023000        SET WS-SI-RECHAZADO TO TRUE                                       
023100        DISPLAY 'LEDGADD: ENTRY REJECTED - ' WS-VAL-REASON                
023200        GO TO 2000-PROCESO-F                                              
023300     END-IF.                                                              
023400*                                                                         
023500*    EL NUEVO RENGLON SE AGREGA AL FINAL DE LA TABLA, NO EN               
023600*    ORDEN DE ID NI DE FECHA; LT-LEDGER-COUNT LLEVA LA CUENTA             
023700*    DE CUANTOS RENGLONES TIENE LA TABLA EN ESTE MOMENTO.                 
023800     ADD 1 TO LT-LEDGER-COUNT.                                            
023900     MOVE LT-NEXT-ID       TO LT-ID (LT-LEDGER-COUNT).                    
024000     MOVE LT-NEXT-ID       TO WS-ID-ASIGNADO.                             
024100     MOVE CTL-TYPE         TO LT-TYPE (LT-LEDGER-COUNT).                  
024200     MOVE CTL-DATE         TO LT-DATE (LT-LEDGER-COUNT).                  
024300     MOVE CTL-CATEGORY     TO LT-CATEGORY (LT-LEDGER-COUNT).              
024400     MOVE WS-MONTO-FIRMADO TO LT-AMOUNT (LT-LEDGER-COUNT).                
024500     MOVE CTL-DESCRIPTION  TO LT-DESCRIPTION (LT-LEDGER-COUNT).           
024600     ADD 1 TO LT-NEXT-ID.                                                 
024700*                                                                         
024800*    SE GRABA EL MAESTRO COMPLETO, NO SOLO EL RENGLON NUEVO:              
024900*    LEDGIO SIEMPRE REESCRIBE EL ARCHIVO ENTERO DESDE LA TABLA            
025000*    EN MEMORIA, ASI QUE ESTE CALL PERSISTE TODOS LOS RENGLONES           
025100*    YA EXISTENTES MAS EL QUE SE ACABA DE AGREGAR.                        
025200     MOVE 'S' TO WS-IO-FUNCTION.                                          
025300     CALL WS-SUBPGM-LEDGIO USING WS-IO-COMUNICACION                       
025400          LT-LEDGER-TABLE CT-CATEGORY-TABLE.                              
025500*                                                                         
025600 2000-PROCESO-F. EXIT.                                                    
025700*                                                                         
025800*----------------------------------------------------------------         
025900*    TRADUCE EL TIPO DE MOVIMIENTO A SIGNO: INGRESO QUEDA                 
026000*    POSITIVO, EGRESO QUEDA NEGATIVO. CTL-TYPE YA FUE VALIDADO            
026100*    COMO 'I' O 'E' POR LEDGVAL ANTES DE QUE ESTE PARRAFO SE              
026200*    EJECUTE EN UNA CORRIDA NORMAL; AQUI SOLO SE APLICA.                  
026300 1500-CALCULAR-SIGNO-I.                                                   
026400*                                                                         
026500     IF CTL-TYPE = 'I' THEN                                               
026600        MOVE CTL-AMOUNT-MAG TO WS-MONTO-FIRMADO                           
026700     ELSE                                                                 
026800        COMPUTE WS-MONTO-FIRMADO = CTL-AMOUNT-MAG * -1                    
026900     END-IF.                                                              
027000*                                                                         
027100 1500-CALCULAR-SIGNO-F. EXIT.                                             
027200*                                                                         
027300*----------------------------------------------------------------         
027400*    MENSAJE FINAL DE LA CORRIDA. LOS TRES CASOS SON MUTUAMENTE           
027500*    EXCLUYENTES: ABORTO (NI SE LEYO LA TARJETA), RECHAZO (SE             
027600*    LEYO PERO NO PASO VALIDACION) O ALTA EXITOSA (SE GRABO Y             
027700*    SE INFORMA EL NUMERO DE ASIENTO ASIGNADO).                           
027800 9999-FINAL-I.                                                            
027900*                                                                         
028000     IF WS-SI-ABORTAR THEN                                                
028100        DISPLAY 'LEDGADD: PROCESS ABORTED'                                
028200     ELSE                                                                 
028300        IF WS-SI-RECHAZADO THEN                                           
028400           DISPLAY 'LEDGADD: NO ENTRY WAS SAVED'                          
028500        ELSE                                                              
028600           DISPLAY 'LEDGADD: ENTRY ADDED, ID = ' WS-ID-ASIGNADO           
028700        END-IF                                                            
028800     END-IF.                                                              
028900*                                                                         
029000 9999-FINAL-F. EXIT.                                                      
029100*                                                                         
029200*****************************************************************         
029300*               FIN DEL PROGRAMA LEDGADD                        *         
029400*****************************************************************         
