000100*////////////////// (CATGTAB) /////////////////////////////////           
000200*************************************************                         
000300*     TABLA EN MEMORIA - CATEGORIAS DEL LIBRO   *                         
000400*     6 FIJAS + HASTA 4 PERSONALIZADAS = 10     *                         
000500*************************************************                         
000600 01  CT-CATEGORY-TABLE.                                                   
000700     05  CT-CATEGORY-COUNT    PIC S9(04)   COMP VALUE ZERO.               
000800     05  CT-CUSTOM-COUNT      PIC S9(04)   COMP VALUE ZERO.               
000900*     PARA USO FUTURO                                                     
001000     05  FILLER               PIC X(04)    VALUE SPACES.                  
001100     05  CT-CATEGORY-ENTRY OCCURS 10 TIMES                                
001200                            INDEXED BY CT-IDX.                            
001300         10  CT-NAME            PIC X(20).                                
001400         10  CT-KIND            PIC X(01).                                
001500             88  CT-FIXED-ENTRY              VALUE 'F'.                   
001600             88  CT-CUSTOM-ENTRY             VALUE 'C'.                   
001700         10  FILLER             PIC X(09).                                
001800*     LISTA FIJA DE LAS 6 CATEGORIAS DE FABRICA, EN ORDEN DE              
001900*     PRESENTACION. SE CARGA A LA TABLA EN 1000-CARGAR-TABLA-I            
002000*     DEL SUBPROGRAMA CATTAB.                                             
002100 01  CT-CATEGORIAS-FIJAS.                                                 
002200     05  FILLER               PIC X(20)    VALUE 'Food'.                  
002300     05  FILLER               PIC X(20)    VALUE 'Transport'.             
002400     05  FILLER               PIC X(20)    VALUE 'Living'.                
002500     05  FILLER               PIC X(20)    VALUE 'Shopping'.              
002600     05  FILLER               PIC X(20)    VALUE 'Transfer'.              
002700     05  FILLER               PIC X(20)    VALUE 'Hobby'.                 
002800 01  CT-CATEGORIAS-FIJAS-R REDEFINES CT-CATEGORIAS-FIJAS.                 
002900     05  CT-FIJA-ENTRY OCCURS 6 TIMES    PIC X(20).                       
