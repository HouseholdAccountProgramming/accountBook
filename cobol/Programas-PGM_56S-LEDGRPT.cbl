000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. LEDGRPT.                                                     
000300 AUTHOR. R GOMEZ.                                                         
000400 INSTALLATION. DEPTO-SISTEMAS-PRESUPUESTO.                                
000500 DATE-WRITTEN. 25/06/88.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
000800*****************************************************************         
000900*               LIBRO DE CAJA FAMILIAR - MODULO 56              *         
001000*               =================================              *          
001100*  PROGRAMA BATCH DE LISTADO DE ASIENTOS.                       *         
001200*  TARJETA DE CONTROL (DDCTLCD) INDICA EL MODO: TODOS (A),      *         
001300*  POR RANGO DE FECHA (D) O POR CATEGORIA (C). IMPRIME LISTADO  *         
001400*  DE 132 POSICIONES EN DDLISTA, CON TOTAL DE RENGLONES.        *         
001500*                                                                *        
001600*  ESTE PROGRAMA NUNCA ESCRIBE EN DDLEDGER; SOLO LEE LA TABLA   *         
001700*  EN MEMORIA CARGADA POR LEDGIO Y LA IMPRIME SEGUN EL FILTRO.  *         
001800*****************************************************************         
001900*----------------------------------------------------------------         
002000*   REGISTRO DE CAMBIOS                                                   
002100*----------------------------------------------------------------         
002200*  25/06/88 RGO TK-0140 VERSION INICIAL                             TK0140
002300*  03/09/88 RGO TK-0145 AGREGADO MODO POR CATEGORIA                 TK0145
002400*  19/03/92 MSO TK-0269 RECHAZO DE RANGO DE FECHA INVERTIDO         TK0269
002500*  07/07/95 RGO TK-0333 MENSAJE SIN RENGLONES A MOSTRAR             TK0333
002600*  30/09/98 CDZ TK-0415 AJUSTE Y2K - SIN CAMPOS DE ANIO CORTO       TK0415
002700*  05/03/01 MSO TK-0466 MENSAJES Y ENCABEZADO EN INGLES,            TK0466
002800*                       PEDIDO DE AUDITORIA EXTERNA                 TK0466
002900*  09/03/01 MSO TK-0470 COLUMNA AMOUNT ENSANCHADA A 11 BYTES        TK0470
003000*                       PARA CUADRAR CON EL LAYOUT DEL REPORTE      TK0470
003100*----------------------------------------------------------------         
003200*                                                                         
003300 ENVIRONMENT DIVISION.                                                    
003400*----------------------------------------------------------------         
003500*  NO HAY CLASES NI CONMUTADORES UPSI EN ESTE PROGRAMA, PERO SE           
003600*  DEJA LA CLAUSULA SPECIAL-NAMES PORQUE ES EL ESTANDAR DEL TALLER        
003700*  PARA TODO PROGRAMA BATCH, AUN CUANDO QUEDE VACIA.                      
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000 INPUT-OUTPUT SECTION.                                                    
004100*----------------------------------------------------------------         
004200*  DOS ARCHIVOS SECUENCIALES: LA TARJETA DE CONTROL DE ENTRADA            
004300*  (DDCTLCD) Y EL LISTADO DE SALIDA (DDLISTA) DE 132 POSICIONES,          
004400*  FORMATO CLASICO DE IMPRESORA DE LINEA DEL DEPARTAMENTO.                
004500 FILE-CONTROL.                                                            
004600     SELECT CTLCARD ASSIGN TO DDCTLCD                                     
004700     ORGANIZATION IS LINE SEQUENTIAL                                      
004800     FILE STATUS  IS FS-CTLCARD.                                          
004900     SELECT LISTADO ASSIGN TO DDLISTA                                     
005000     ORGANIZATION IS LINE SEQUENTIAL                                      
005100     FILE STATUS  IS FS-LISTADO.                                          
005200*                                                                         
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500*                                                                         
005600*----------------------------------------------------------------         
005700*  TARJETA DE CONTROL DEL LISTADO.  EL CAMPO CTL-MODE DEFINE              
005800*  COMO SE FILTRAN LOS ASIENTOS A IMPRIMIR:                               
005900*     'A' = TODOS LOS ASIENTOS DE LA TABLA, SIN FILTRO.                   
006000*     'D' = SOLO LOS QUE CAEN ENTRE CTL-DATE-START Y CTL-DATE-END.        
006100*     'C' = SOLO LOS DE LA CATEGORIA INDICADA EN CTL-CATEGORY.            
006200*  EL RESTO DE LA TARJETA QUEDA EN FILLER PARA USO FUTURO.                
006300 FD  CTLCARD                                                              
006400     RECORDING MODE IS F.                                                 
006500 01  CTL-RPT-CARD.                                                        
006600     05  CTL-MODE             PIC X(01).                                  
006700         88  CTL-MODO-TODOS               VALUE 'A'.                      
006800         88  CTL-MODO-FECHAS              VALUE 'D'.                      
006900         88  CTL-MODO-CATEG               VALUE 'C'.                      
007000     05  CTL-DATE-START       PIC 9(08).                                  
007100     05  CTL-DATE-END         PIC 9(08).                                  
007200     05  CTL-CATEGORY         PIC X(20).                                  
007300     05  FILLER               PIC X(63).                                  
007400*    VISTA EN BYTES CRUDOS, USADA SOLO PARA VOLCADOS DE DEPURACION        
007500*    CUANDO LA OPERACION REPORTA TARJETAS RECHAZADAS.                     
007600 01  CTL-RECORD-BYTES REDEFINES CTL-RPT-CARD.                             
007700     05  CTL-ALL-BYTES        PIC X(100).                                 
007800*                                                                         
007900*----------------------------------------------------------------         
008000*  RENGLON DE SALIDA DEL LISTADO.  SE ESCRIBE TAL CUAL, YA SEA            
008100*  COMO LINEA DE REGLA, ENCABEZADO, DETALLE O PIE DE REPORTE.             
008200 FD  LISTADO                                                              
008300     RECORDING MODE IS F.                                                 
008400 01  PR-LINEA                 PIC X(132).                                 
008500*                                                                         
008600 WORKING-STORAGE SECTION.                                                 
008700*=======================*                                                 
008800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
008900*                                                                         
009000*----------------------------------------------------------------         
009100*  CONMUTADOR DE ABORTO Y CONTADORES DE CONTROL DEL LISTADO.              
009200*  TODOS LOS CONTADORES VAN EN COMP POR SER CAMPOS DE USO                 
009300*  INTERNO, NUNCA IMPRESOS NI LEIDOS DE UNA TARJETA.                      
009400 77  FS-CTLCARD               PIC XX           VALUE SPACES.              
009500 77  FS-LISTADO               PIC XX           VALUE SPACES.              
009600 77  WS-ABORTAR               PIC X            VALUE 'N'.                 
009700     88  WS-SI-ABORTAR                         VALUE 'S'.                 
009800 77  WS-IDX-LISTA             PIC S9(04) COMP  VALUE ZERO.                
009900 77  WS-CANT-IMPRESOS         PIC S9(04) COMP  VALUE ZERO.                
010000 77  WS-CANT-A-IMPRIMIR       PIC S9(04) COMP  VALUE ZERO.                
010100*    EDITADO PARA EL PIE DE REPORTE "TOTAL ITEM COUNT:".                  
010200 77  WS-CANT-EDITADA          PIC ZZZ9.                                   
010300*                                                                         
010400*    VISTAS AAAA/MM/DD DE LAS FECHAS DE LA TARJETA DE CONTROL,            
010500*    USADAS PARA COMPARAR CONTRA LT-DATE-YYYY/MM/DD DE LA TABLA           
010600*    EN MODO 'D' (POR RANGO DE FECHA).                                    
010700 01  CTL-DATE-START-YMD REDEFINES CTL-DATE-START.                         
010800     05  CTL-DS-YYYY          PIC 9(04).                                  
010900     05  CTL-DS-MM            PIC 9(02).                                  
011000     05  CTL-DS-DD            PIC 9(02).                                  
011100 01  CTL-DATE-END-YMD REDEFINES CTL-DATE-END.                             
011200     05  CTL-DE-YYYY          PIC 9(04).                                  
011300     05  CTL-DE-MM            PIC 9(02).                                  
011400     05  CTL-DE-DD            PIC 9(02).                                  
011500*                                                                         
011600*----------------------------------------------------------------         
011700*  RENGLONES FIJOS DEL REPORTE: REGLAS DE SEPARACION, ENCABEZADO          
011800*  DE COLUMNAS Y LINEA DE PIE EN BLANCO (SE ARMA EN 2900-PIE-I).          
011900 01  WS-LINEA-REGLA-IGUAL      PIC X(132) VALUE ALL '='.                  
012000 01  WS-LINEA-REGLA-GUION      PIC X(132) VALUE ALL '-'.                  
012100 01  WS-LINEA-ENCABEZADO       PIC X(132) VALUE                           
012200     'ID  TYPE DATE         CATEGORY   AMOUNT      DESCRIPTION'.          
012300 01  WS-LINEA-PIE              PIC X(132) VALUE SPACES.                   
012400*                                                                         
012500*    RENGLON DE DETALLE, UN ASIENTO POR LINEA, CON LAS COLUMNAS           
012600*    ALINEADAS BAJO WS-LINEA-ENCABEZADO ARRIBA.                           
012700 01  WS-LINEA-DETALLE.                                                    
012800     05  WS-LD-ID             PIC ZZ9.                                    
012900     05  FILLER               PIC X(01) VALUE SPACE.                      
013000     05  WS-LD-TYPE           PIC X(04).                                  
013100     05  FILLER               PIC X(01) VALUE SPACE.                      
013200     05  WS-LD-DATE           PIC X(12).                                  
013300     05  FILLER               PIC X(01) VALUE SPACE.                      
013400     05  WS-LD-CATEGORY       PIC X(10).                                  
013500     05  FILLER               PIC X(01) VALUE SPACE.                      
013600     05  WS-LD-AMOUNT         PIC -9999999999.                            
013700     05  FILLER               PIC X(01) VALUE SPACE.                      
013800     05  WS-LD-DESC           PIC X(20).                                  
013900     05  FILLER               PIC X(67).                                  
014000*                                                                         
014100*----------------------------------------------------------------         
014200*  AREA DE COMUNICACION CON EL SUBPROGRAMA CATTAB (MODULO 52),            
014300*  QUE CARGA LA TABLA DE CATEGORIAS FIJAS MAS LAS PERSONALIZADAS          
014400*  GRABADAS POR EL USUARIO.  FUNCION 'B' = CARGA INICIAL.                 
014500 01  WS-TAB-COMUNICACION.                                                 
014600     05  WS-TAB-FUNCTION      PIC X(01).                                  
014700     05  WS-TAB-NAME          PIC X(20).                                  
014800     05  WS-TAB-STATUS        PIC X(01).                                  
014900     05  FILLER               PIC X(10).                                  
015000*                                                                         
015100*----------------------------------------------------------------         
015200*  AREA DE COMUNICACION CON EL SUBPROGRAMA LEDGIO (MODULO 50),            
015300*  QUE CARGA LA TABLA DE ASIENTOS DESDE DDLEDGER.  FUNCION 'L' =          
015400*  CARGA DE LECTURA, SIN REGRABAR NADA AL FINALIZAR EL LISTADO.           
015500 01  WS-IO-COMUNICACION.                                                  
015600     05  WS-IO-FUNCTION       PIC X(01).                                  
015700     05  WS-IO-LEIDOS         PIC S9(04) COMP.                            
015800     05  WS-IO-GRABADOS       PIC S9(04) COMP.                            
015900     05  WS-IO-RECHAZADOS     PIC S9(04) COMP.                            
016000     05  WS-IO-STATUS         PIC X(01).                                  
016100     05  FILLER               PIC X(10).                                  
016200*                                                                         
016300*    NOMBRES DE LOS SUBPROGRAMAS INVOCADOS, EN CAMPOS PARA                
016400*    PERMITIR CAMBIARLOS SIN TOCAR LOS VERBOS CALL.                       
016500 77  WS-SUBPGM-LEDGIO         PIC X(08)  VALUE 'LEDGIO'.                  
016600 77  WS-SUBPGM-CATTAB         PIC X(08)  VALUE 'CATTAB'.                  
016700*                                                                         
016800*    TABLAS COMPARTIDAS EN MEMORIA: ASIENTOS Y CATEGORIAS.  SE            
016900*    CARGAN UNA SOLA VEZ EN 1000-INICIO-I Y SE RECORREN POR               
017000*    INDICE EN TODO EL RESTO DEL PROGRAMA.                                
017100 COPY LEDGTAB.                                                            
017200 COPY CATGTAB.                                                            
017300*                                                                         
017400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
017500*                                                                         
017600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
017700*  PROCEDURE DIVISION                                                     
017800*  SECUENCIA: CARGAR TABLAS Y ABRIR ARCHIVOS, SELECCIONAR Y               
017900*  LISTAR LOS ASIENTOS SEGUN EL MODO DE LA TARJETA, CERRAR.               
018000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
018100 PROCEDURE DIVISION.                                                      
018200*                                                                         
018300 MAIN-PROGRAM-I.                                                          
018400*                                                                         
018500     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
018600     PERFORM 2000-SELECCIONAR-I THRU 2000-SELECCIONAR-F.                  
018700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
018800*                                                                         
018900 MAIN-PROGRAM-F. GOBACK.                                                  
019000*                                                                         
019100*----------------------------------------------------------------         
019200*  1000-INICIO-I                                                          
019300*  CARGA LAS DOS TABLAS EN MEMORIA (CATEGORIAS Y ASIENTOS) Y              
019400*  ABRE LA TARJETA DE CONTROL Y EL LISTADO DE SALIDA.  CUALQUIER          
019500*  FALLA DE OPEN O TARJETA VACIA ENCIENDE WS-SI-ABORTAR.                  
019600 1000-INICIO-I.                                                           
019700*                                                                         
019800     MOVE 'B' TO WS-TAB-FUNCTION.                                         
019900     CALL WS-SUBPGM-CATTAB USING WS-TAB-COMUNICACION                      
020000          CT-CATEGORY-TABLE.                                              
020100*                                                                         
020200     MOVE 'L' TO WS-IO-FUNCTION.                                          
020300     CALL WS-SUBPGM-LEDGIO USING WS-IO-COMUNICACION                       
020400          LT-LEDGER-TABLE CT-CATEGORY-TABLE.                              
020500*                                                                         
020600     OPEN INPUT CTLCARD.                                                  
020700     IF FS-CTLCARD NOT = '00' THEN                                        
020800        DISPLAY 'LEDGRPT: OPEN ERROR, CONTROL CARD = ' FS-CTLCARD         
020900        SET WS-SI-ABORTAR TO TRUE                                         
021000        GO TO 1000-INICIO-F                                               
021100     END-IF.                                                              
021200*                                                                         
021300     READ CTLCARD                                                         
021400        AT END SET WS-SI-ABORTAR TO TRUE                                  
021500     END-READ.                                                            
021600     CLOSE CTLCARD.                                                       
021700     IF WS-SI-ABORTAR THEN                                                
021800        DISPLAY 'LEDGRPT: CONTROL CARD EMPTY OR MISSING'                  
021900        GO TO 1000-INICIO-F                                               
022000     END-IF.                                                              
022100*                                                                         
022200*    EL LISTADO SE ABRE AL FINAL DE ESTE PARRAFO, DESPUES DE              
022300*    VALIDAR LA TARJETA DE CONTROL, PARA NO DEJAR UN DDLISTA              
022400*    ABIERTO Y VACIO SI EL PROCESO ABORTA ANTES DE EMPEZAR.               
022500     OPEN OUTPUT LISTADO.                                                 
022600     IF FS-LISTADO NOT = '00' THEN                                        
022700        DISPLAY 'LEDGRPT: OPEN ERROR, REPORT FILE = ' FS-LISTADO          
022800        SET WS-SI-ABORTAR TO TRUE                                         
022900     END-IF.                                                              
023000*                                                                         
023100 1000-INICIO-F. EXIT.                                                     
023200*                                                                         
023300*----------------------------------------------------------------         
023400*  2000-SELECCIONAR-I                                                     
023500*  PARAGRAFO PRINCIPAL DE SELECCION.  RECHAZA UN RANGO DE FECHA           
023600*  INVERTIDO EN MODO 'D', CUENTA CUANTOS ASIENTOS CALIFICAN SIN           
023700*  IMPRIMIR NADA TODAVIA, Y SEGUN ESE CONTEO DECIDE SI EMITE EL           
023800*  MENSAJE DE LISTADO VACIO O EL ENCABEZADO/DETALLE/PIE NORMAL.           
023900 2000-SELECCIONAR-I.                                                      
024000*                                                                         
024100     IF WS-SI-ABORTAR THEN                                                
024200        GO TO 2000-SELECCIONAR-F                                          
024300     END-IF.                                                              
024400*                                                                         
024500     IF CTL-MODO-FECHAS AND CTL-DATE-START > CTL-DATE-END THEN            
024600        DISPLAY 'LEDGRPT: DATE RANGE REVERSED - REJECTED'                 
024700        GO TO 2000-SELECCIONAR-F                                          
024800     END-IF.                                                              
024900*                                                                         
025000*    PRIMERA PASADA: SOLO CUENTA, NO ESCRIBE NADA EN EL LISTADO.          
025100     PERFORM 2010-CONTAR-I THRU 2010-CONTAR-F                             
025200        VARYING WS-IDX-LISTA FROM 1 BY 1                                  
025300        UNTIL WS-IDX-LISTA > LT-LEDGER-COUNT.                             
025400*                                                                         
025500     IF WS-CANT-A-IMPRIMIR = ZERO THEN                                    
025600        PERFORM 2020-VACIO-I THRU 2020-VACIO-F                            
025700        GO TO 2000-SELECCIONAR-F                                          
025800     END-IF.                                                              
025900*                                                                         
026000*    SEGUNDA PASADA: AHORA SI ESCRIBE ENCABEZADO, DETALLES Y PIE.         
026100     PERFORM 2050-ENCABEZADO-I THRU 2050-ENCABEZADO-F.                    
026200     PERFORM 2100-LISTAR-I THRU 2100-LISTAR-F                             
026300        VARYING WS-IDX-LISTA FROM 1 BY 1                                  
026400        UNTIL WS-IDX-LISTA > LT-LEDGER-COUNT.                             
026500     PERFORM 2900-PIE-I THRU 2900-PIE-F.                                  
026600*                                                                         
026700 2000-SELECCIONAR-F. EXIT.                                                
026800*                                                                         
026900*----------------------------------------------------------------         
027000 2010-CONTAR-I.                                                           
027100*                                                                         
027200*    CUENTA LOS RENGLONES QUE VAN A IMPRIMIRSE, SIN ESCRIBIR,             
027300*    PARA SABER SI CORRESPONDE "NO ITEMS TO DISPLAY" EN VEZ DEL           
027400*    ENCABEZADO/PIE DE REPORTE.                                           
027500     EVALUATE TRUE                                                        
027600        WHEN CTL-MODO-TODOS                                               
027700*          MODO 'A': NO HAY FILTRO, CUENTA TODO.                          
027800           ADD 1 TO WS-CANT-A-IMPRIMIR                                    
027900        WHEN CTL-MODO-FECHAS                                              
028000*          MODO 'D': EL RANGO ES INCLUSIVO EN AMBAS PUNTAS.               
028100           IF LT-DATE (WS-IDX-LISTA) >= CTL-DATE-START AND                
028200              LT-DATE (WS-IDX-LISTA) <= CTL-DATE-END THEN                 
028300              ADD 1 TO WS-CANT-A-IMPRIMIR                                 
028400           END-IF                                                         
028500        WHEN CTL-MODO-CATEG                                               
028600*          MODO 'C': COMPARACION EXACTA DE LA CATEGORIA.                  
028700           IF LT-CATEGORY (WS-IDX-LISTA) = CTL-CATEGORY THEN              
028800              ADD 1 TO WS-CANT-A-IMPRIMIR                                 
028900           END-IF                                                         
029000     END-EVALUATE.                                                        
029100*                                                                         
029200 2010-CONTAR-F. EXIT.                                                     
029300*                                                                         
029400*----------------------------------------------------------------         
029500*  2020-VACIO-I                                                           
029600*  NO HUBO NINGUN ASIENTO QUE CALIFICARA PARA EL MODO PEDIDO.             
029700*  EN VEZ DE IMPRIMIR UN ENCABEZADO SEGUIDO DE NADA, SE EMITE             
029800*  UN UNICO RENGLON DE AVISO.  PEDIDO POR TK-0333.                        
029900 2020-VACIO-I.                                                            
030000*                                                                         
030100     MOVE SPACES TO WS-LINEA-PIE.                                         
030200     STRING 'NO ITEMS TO DISPLAY' DELIMITED BY SIZE                       
030300        INTO WS-LINEA-PIE.                                                
030400     WRITE PR-LINEA FROM WS-LINEA-PIE.                                    
030500     MOVE SPACES TO WS-LINEA-PIE.                                         
030600*                                                                         
030700 2020-VACIO-F. EXIT.                                                      
030800*                                                                         
030900*----------------------------------------------------------------         
031000*  2050-ENCABEZADO-I                                                      
031100*  IMPRIME LAS TRES LINEAS FIJAS DE ENCABEZADO DEL LISTADO:               
031200*  REGLA DE IGUALES, TITULOS DE COLUMNA Y REGLA DE GUIONES.               
031300 2050-ENCABEZADO-I.                                                       
031400*                                                                         
031500     WRITE PR-LINEA FROM WS-LINEA-REGLA-IGUAL.                            
031600     WRITE PR-LINEA FROM WS-LINEA-ENCABEZADO.                             
031700     WRITE PR-LINEA FROM WS-LINEA-REGLA-GUION.                            
031800*                                                                         
031900 2050-ENCABEZADO-F. EXIT.                                                 
032000*                                                                         
032100*----------------------------------------------------------------         
032200*  2100-LISTAR-I                                                          
032300*  SEGUNDA PASADA SOBRE LA TABLA DE ASIENTOS.  EL MISMO FILTRO            
032400*  QUE 2010-CONTAR-I, PERO AHORA SI IMPRIME EL DETALLE DE CADA            
032500*  ASIENTO QUE CALIFICA, VIA 2200-DETALLE-I.                              
032600 2100-LISTAR-I.                                                           
032700*                                                                         
032800     EVALUATE TRUE                                                        
032900        WHEN CTL-MODO-TODOS                                               
033000           PERFORM 2200-DETALLE-I THRU 2200-DETALLE-F                     
033100        WHEN CTL-MODO-FECHAS                                              
033200           IF LT-DATE (WS-IDX-LISTA) >= CTL-DATE-START AND                
033300              LT-DATE (WS-IDX-LISTA) <= CTL-DATE-END THEN                 
033400              PERFORM 2200-DETALLE-I THRU 2200-DETALLE-F                  
033500           END-IF                                                         
033600        WHEN CTL-MODO-CATEG                                               
033700           IF LT-CATEGORY (WS-IDX-LISTA) = CTL-CATEGORY THEN              
033800              PERFORM 2200-DETALLE-I THRU 2200-DETALLE-F                  
033900           END-IF                                                         
034000     END-EVALUATE.                                                        
034100*                                                                         
034200 2100-LISTAR-F. EXIT.                                                     
034300*                                                                         
034400*----------------------------------------------------------------         
034500*  2200-DETALLE-I                                                         
034600*  MUEVE LOS CAMPOS DE UN ASIENTO DE LA TABLA AL RENGLON DE               
034700*  DETALLE Y LO ESCRIBE.  LA FECHA SE EDITA POR SEPARADO EN               
034800*  2210-EDITAR-FECHA-I PARA ARMAR EL FORMATO AAAA-MM-DD.                  
034900 2200-DETALLE-I.                                                          
035000*                                                                         
035100     MOVE LT-ID (WS-IDX-LISTA)          TO WS-LD-ID.                      
035200     MOVE LT-TYPE (WS-IDX-LISTA)        TO WS-LD-TYPE.                    
035300     PERFORM 2210-EDITAR-FECHA-I THRU 2210-EDITAR-FECHA-F.                
035400     MOVE LT-CATEGORY (WS-IDX-LISTA)    TO WS-LD-CATEGORY.                
035500     MOVE LT-AMOUNT (WS-IDX-LISTA)      TO WS-LD-AMOUNT.                  
035600     MOVE LT-DESCRIPTION (WS-IDX-LISTA) TO WS-LD-DESC.                    
035700     WRITE PR-LINEA FROM WS-LINEA-DETALLE.                                
035800     ADD 1 TO WS-CANT-IMPRESOS.                                           
035900*                                                                         
036000 2200-DETALLE-F. EXIT.                                                    
036100*                                                                         
036200*    2210-EDITAR-FECHA-I                                                  
036300*    ARMA WS-LD-DATE CARACTER POR CARACTER, AAAA GUION MM                 
036400*    GUION DD, A PARTIR DE LAS VISTAS REDEFINIDAS DE LA FECHA             
036500*    DEL ASIENTO EN LA TABLA COMPARTIDA LT-LEDGER-TABLE.                  
036600 2210-EDITAR-FECHA-I.                                                     
036700*                                                                         
036800     MOVE LT-DATE-YYYY (WS-IDX-LISTA) TO WS-LD-DATE (1:4).                
036900     MOVE '-'                         TO WS-LD-DATE (5:1).                
037000     MOVE LT-DATE-MM (WS-IDX-LISTA)   TO WS-LD-DATE (6:2).                
037100     MOVE '-'                         TO WS-LD-DATE (8:1).                
037200     MOVE LT-DATE-DD (WS-IDX-LISTA)   TO WS-LD-DATE (9:2).                
037300*                                                                         
037400 2210-EDITAR-FECHA-F. EXIT.                                               
037500*                                                                         
037600*----------------------------------------------------------------         
037700*  2900-PIE-I                                                             
037800*  CIERRA EL LISTADO CON UNA REGLA DE IGUALES Y EL TOTAL DE               
037900*  RENGLONES DE DETALLE EFECTIVAMENTE IMPRESOS.                           
038000 2900-PIE-I.                                                              
038100*                                                                         
038200     WRITE PR-LINEA FROM WS-LINEA-REGLA-IGUAL.                            
038300     MOVE WS-CANT-IMPRESOS TO WS-CANT-EDITADA.                            
038400     STRING 'TOTAL ITEM COUNT: ' WS-CANT-EDITADA                          
038500        DELIMITED BY SIZE INTO WS-LINEA-PIE.                              
038600     WRITE PR-LINEA FROM WS-LINEA-PIE.                                    
038700     MOVE SPACES TO WS-LINEA-PIE.                                         
038800*                                                                         
038900 2900-PIE-F. EXIT.                                                        
039000*                                                                         
039100*----------------------------------------------------------------         
039200*  9999-FINAL-I                                                           
039300*  SI NO HUBO ABORTO CIERRA EL LISTADO Y AVISA CUANTOS RENGLONES          
039400*  SE IMPRIMIERON; SI HUBO ABORTO SOLO AVISA EL ABORTO, PORQUE            
039500*  EL LISTADO PUEDE NO HABERSE LLEGADO A ABRIR.                           
039600 9999-FINAL-I.                                                            
039700*                                                                         
039800     IF NOT WS-SI-ABORTAR THEN                                            
039900        CLOSE LISTADO                                                     
040000        DISPLAY 'LEDGRPT: LINES PRINTED = ' WS-CANT-IMPRESOS              
040100     ELSE                                                                 
040200        DISPLAY 'LEDGRPT: PROCESS ABORTED'                                
040300     END-IF.                                                              
040400*                                                                         
040500 9999-FINAL-F. EXIT.                                                      
040600*                                                                         
040700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
040800*  FIN DEL PROGRAMA LEDGRPT.  SOLO LISTA; NO MODIFICA LA TABLA            
040900*  DE ASIENTOS NI EL ARCHIVO DDLEDGER.                                    
041000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
