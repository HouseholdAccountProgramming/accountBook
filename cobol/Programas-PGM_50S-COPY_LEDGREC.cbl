000100*////////////////// (LEDGREC) /////////////////////////////////           
000200*************************************************                         
000300*     LAYOUT REGISTRO MAESTRO - LIBRO DE CAJA   *                         
000400*     LARGO REGISTRO = 100 BYTES (93 UTILES)    *                         
000500*************************************************                         
000600 01  LR-LEDGER-RECORD.                                                    
000700*     POSICION RELATIVA (1:4) NUMERO DE ASIENTO                           
000800     05  LR-ID                PIC 9(04)    VALUE ZEROS.                   
000900*     POSICION RELATIVA (5:1) TIPO DE MOVIMIENTO                          
001000*     LR-TYPE = 'I' INGRESO (+) ; 'E' EGRESO (-)                          
001100     05  LR-TYPE              PIC X(01)    VALUE SPACE.                   
001200         88  LR-TYPE-INGRESO               VALUE 'I'.                     
001300         88  LR-TYPE-EGRESO                VALUE 'E'.                     
001400*     POSICION RELATIVA (6:8) FECHA DEL MOVIMIENTO AAAAMMDD               
001500     05  LR-DATE              PIC 9(08)    VALUE ZEROS.                   
001600     05  LR-DATE-YMD REDEFINES LR-DATE.                                   
001700         10  LR-DATE-YYYY     PIC 9(04).                                  
001800         10  LR-DATE-MM       PIC 9(02).                                  
001900         10  LR-DATE-DD       PIC 9(02).                                  
002000*     POSICION RELATIVA (14:20) CATEGORIA DEL MOVIMIENTO                  
002100     05  LR-CATEGORY          PIC X(20)    VALUE SPACES.                  
002200*     POSICION RELATIVA (34:10) MONTO, SIGNO AL FRENTE SEPARADO           
002300*     INGRESOS = MONTO POSITIVO ; EGRESOS = MONTO NEGATIVO                
002400     05  LR-AMOUNT            PIC S9(09)                                  
002500                               SIGN IS LEADING SEPARATE CHARACTER         
002600                                           VALUE ZEROS.                   
002700*     VISTA EDITADA DEL MONTO, MISMOS 10 BYTES DE LR-AMOUNT, PARA         
002800*     IMPRIMIR EL SIGNO AL FRENTE SIN TENER QUE MOVER A OTRO CAMPO        
002900     05  LR-AMOUNT-EDITADO REDEFINES LR-AMOUNT                            
003000                               PIC -999999999.                            
003100*     POSICION RELATIVA (44:50) DESCRIPCION LIBRE (OPCIONAL)              
003200     05  LR-DESCRIPTION       PIC X(50)    VALUE SPACES.                  
003300*     POSICION RELATIVA (94:7) PARA USO FUTURO                            
003400     05  FILLER               PIC X(07)    VALUE SPACES.                  
003500*     VISTA CRUDA DEL REGISTRO COMPLETO, USADA PARA COMPARAR              
003600*     EL RENGLON DE ENCABEZADO AL ABRIR EL ARCHIVO MAESTRO                
003700 01  LR-RECORD-BYTES REDEFINES LR-LEDGER-RECORD.                          
003800     05  LR-ALL-BYTES         PIC X(100).                                 
