000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. LEDGDEL.                                                     
000300 AUTHOR. R GOMEZ.                                                         
000400 INSTALLATION. DEPTO-SISTEMAS-PRESUPUESTO.                                
000500 DATE-WRITTEN. 11/06/88.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
000800*****************************************************************         
000900*               LIBRO DE CAJA FAMILIAR - MODULO 54              *         
001000*               =================================              *          
001100*  PROGRAMA BATCH DE BAJA DE UN ASIENTO POR NUMERO.             *         
001200*  LEE TARJETA DE CONTROL (DDCTLCD) CON EL ID A BORRAR, BUSCA   *         
001300*  EN LA TABLA, CIERRA EL HUECO Y GRABA (CALL LEDGIO).          *         
001400*****************************************************************         
001500*----------------------------------------------------------------         
001600*   REGISTRO DE CAMBIOS                                                   
001700*----------------------------------------------------------------         
001800*  11/06/88 RGO TK-0120 VERSION INICIAL                             TK0120
001900*  02/08/88 RGO TK-0131 MENSAJE DE NO ENCONTRADO                    TK0131
002000*  19/03/92 MSO TK-0267 CIERRE DE HUECO EN TABLA POR DESPLAZO       TK0267
002100*  07/07/95 RGO TK-0331 CONTADOR DE ASIENTOS ANTES/DESPUES          TK0331
002200*  30/09/98 CDZ TK-0413 AJUSTE Y2K - SIN CAMPOS DE ANIO CORTO       TK0413
002300*  05/03/01 MSO TK-0464 MENSAJES DE CONSOLA EN INGLES,              TK0464
002400*                       PEDIDO DE AUDITORIA EXTERNA                 TK0464
002500*----------------------------------------------------------------         
002600*                                                                         
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900*    SIN SWITCHES UPSI - LA BAJA NO TIENE OPCIONES DE CORRIDA.            
003000 SPECIAL-NAMES.                                                           
003100 INPUT-OUTPUT SECTION.                                                    
003200*    UNICA ENTRADA DE ESTE PROGRAMA: LA TARJETA CON EL NUMERO             
003300*    DE ASIENTO A BORRAR. EL MAESTRO SE LEE Y GRABA SIEMPRE               
003400*    POR CALL A LEDGIO.                                                   
003500 FILE-CONTROL.                                                            
003600     SELECT CTLCARD ASSIGN TO DDCTLCD                                     
003700     ORGANIZATION IS LINE SEQUENTIAL                                      
003800     FILE STATUS  IS FS-CTLCARD.                                          
003900*                                                                         
004000 DATA DIVISION.                                                           
004100 FILE SECTION.                                                            
004200*    LAYOUT DE LA TARJETA DE CONTROL DDCTLCD PARA BAJA. SOLO              
004300*    TRAE EL NUMERO DE ASIENTO; EL RESTO DEL RENGLON QUEDA EN             
004400*    FILLER PARA NO OBLIGAR A RECORTAR LA TARJETA.                        
004500 FD  CTLCARD                                                              
004600     RECORDING MODE IS F.                                                 
004700 01  CTL-DEL-CARD.                                                        
004800*        CTL-ID-EDIT SEPARA EL MILLAR DEL RESTO POR SI ALGUN              
004900*        DIA SE NECESITA UN CHEQUEO DE RANGO POR TRAMOS; HOY              
005000*        NINGUN PARRAFO LA USA DISTINTO DE CTL-ID COMPLETO.               
005100     05  CTL-ID               PIC 9(04).                                  
005200     05  CTL-ID-EDIT REDEFINES CTL-ID.                                    
005300         10  CTL-ID-MILES     PIC 9(01).                                  
005400         10  CTL-ID-RESTO     PIC 9(03).                                  
005500     05  FILLER               PIC X(96).                                  
005600*    VISTA CRUDA DE LA TARJETA, POR CONSISTENCIA CON EL RESTO             
005700*    DE LOS PROGRAMAS DE ESTE SISTEMA.                                    
005800 01  CTL-RECORD-BYTES REDEFINES CTL-DEL-CARD.                             
005900     05  CTL-ALL-BYTES        PIC X(100).                                 
006000*                                                                         
006100 WORKING-STORAGE SECTION.                                                 
006200*=======================*                                                 
006300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
006400*                                                                         
006500*----------------------------------------------------------------         
006600*    ESTADO DE OPEN/READ DE LA TARJETA DE CONTROL.                        
006700 77  FS-CTLCARD               PIC XX           VALUE SPACES.              
006800*    SWITCH DE ABORTO: TARJETA AUSENTE O VACIA, O ERROR DE OPEN.          
006900 77  WS-ABORTAR               PIC X            VALUE 'N'.                 
007000     88  WS-SI-ABORTAR                         VALUE 'S'.                 
007100*    SWITCH QUE INDICA SI 2100-BUSCAR-I ENCONTRO EL ID PEDIDO             
007200*    EN LA TABLA DEL MAESTRO. SI QUEDA EN 'N', NO SE TOCA NADA            
007300*    DE LA TABLA Y NO SE VUELVE A GRABAR EL MAESTRO.                      
007400 77  WS-ENCONTRADO            PIC X            VALUE 'N'.                 
007500     88  WS-SI-ENCONTRADO                      VALUE 'S'.                 
007600*                                                                         
007700*    INDICE DE BUSQUEDA Y, UNA VEZ ENCONTRADO EL RENGLON, INDICE          
007800*    DE DESPLAZAMIENTO QUE USA 2200-CERRAR-HUECO-I PARA MOVER             
007900*    CADA RENGLON SIGUIENTE UNA POSICION HACIA ATRAS.                     
008000 77  WS-IDX-BUSCA             PIC S9(04) COMP  VALUE ZERO.                
008100 77  WS-IDX-DESTINO           PIC S9(04) COMP  VALUE ZERO.                
008200*    CANTIDAD DE ASIENTOS QUE HABIA EN LA TABLA ANTES DE LA               
008300*    BAJA, GUARDADA PARA EL MENSAJE FINAL DE 9999-FINAL-I.                
008400 77  WS-CANT-ANTES            PIC S9(04) COMP  VALUE ZERO.                
008500*                                                                         
008600*    VISTA EDITADA DE UN CONTADOR, POR SI ALGUN DIA SE QUIERE             
008700*    UN DISPLAY CON CEROS SUPRIMIDOS; HOY NO SE USA EN DISPLAY.           
008800 01  WS-CANT-EDITADA-AREA.                                                
008900     05  WS-CANT-EDITADA      PIC ZZZ9.                                   
009000 01  WS-CANT-BINARIA REDEFINES WS-CANT-EDITADA-AREA.                      
009100     05  WS-CANT-COMP         PIC S9(04) COMP.                            
009200*                                                                         
009300*    AREA DE COMUNICACION CON CALL 'LEDGIO': 'L' PARA CARGAR EL           
009400*    MAESTRO AL INICIO, 'S' PARA GRABARLO DE VUELTA SI SE BORRO           
009500*    UN RENGLON.                                                          
009600 01  WS-IO-COMUNICACION.                                                  
009700     05  WS-IO-FUNCTION       PIC X(01).                                  
009800     05  WS-IO-LEIDOS         PIC S9(04) COMP.                            
009900     05  WS-IO-GRABADOS       PIC S9(04) COMP.                            
010000     05  WS-IO-RECHAZADOS     PIC S9(04) COMP.                            
010100     05  WS-IO-STATUS         PIC X(01).                                  
010200     05  FILLER               PIC X(10).                                  
010300*                                                                         
010400 01  WS-TAB-COMUNICACION.                                                 
010500     05  WS-TAB-FUNCTION      PIC X(01).                                  
010600     05  WS-TAB-NAME          PIC X(20).                                  
010700     05  WS-TAB-STATUS        PIC X(01).                                  
010800     05  FILLER               PIC X(10).                                  
010900*                                                                         
011000 77  WS-SUBPGM-LEDGIO         PIC X(08)  VALUE 'LEDGIO'.                  
011100 77  WS-SUBPGM-CATTAB         PIC X(08)  VALUE 'CATTAB'.                  
011200*                                                                         
011300 COPY LEDGTAB.                                                            
011400 COPY CATGTAB.                                                            
011500*                                                                         
011600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
011700*                                                                         
011800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
011900 PROCEDURE DIVISION.                                                      
012000*                                                                         
012100 MAIN-PROGRAM-I.                                                          
012200*    SECUENCIA FIJA: ARMAR CONTEXTO, PROCESAR LA BAJA PEDIDA,             
012300*    INFORMAR EL RESULTADO. IGUAL ESQUELETO QUE LEDGADD Y                 
012400*    LEDGUPD, PARA QUE LOS TRES MODULOS DE MANTENIMIENTO SE               
012500*    LEAN DE LA MISMA MANERA.                                             
012600*                                                                         
012700     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
012800     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.                          
012900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
013000*                                                                         
013100 MAIN-PROGRAM-F. GOBACK.                                                  
013200*                                                                         
013300*----------------------------------------------------------------         
013400*    CARGA EL MAESTRO EN MEMORIA Y GUARDA LA CANTIDAD ORIGINAL            
013500*    DE ASIENTOS, LUEGO LEE LA TARJETA DE CONTROL CON EL ID A             
013600*    BORRAR. CUALQUIER PROBLEMA DE OPEN/READ ABORTA LA CORRIDA            
013700*    SIN TOCAR EL MAESTRO.                                                
013800 1000-INICIO-I.                                                           
013900*                                                                         
014000     MOVE 'B' TO WS-TAB-FUNCTION.                                         
014100     CALL WS-SUBPGM-CATTAB USING WS-TAB-COMUNICACION                      
014200          CT-CATEGORY-TABLE.                                              
014300*                                                                         
014400     MOVE 'L' TO WS-IO-FUNCTION.                                          
014500     CALL WS-SUBPGM-LEDGIO USING WS-IO-COMUNICACION                       
014600          LT-LEDGER-TABLE CT-CATEGORY-TABLE.                              
014700     MOVE LT-LEDGER-COUNT TO WS-CANT-ANTES.                               
014800*                                                                         
014900     OPEN INPUT CTLCARD.                                                  
015000     IF FS-CTLCARD NOT = '00' THEN                                        
015100        DISPLAY 'LEDGDEL: OPEN ERROR, CONTROL CARD = ' FS-CTLCARD         
015200        SET WS-SI-ABORTAR TO TRUE                                         
015300        GO TO 1000-INICIO-F                                               
015400     END-IF.                                                              
015500*                                                                         
015600     READ CTLCARD                                                         
015700        AT END SET WS-SI-ABORTAR TO TRUE                                  
015800     END-READ.                                                            
015900     CLOSE CTLCARD.                                                       
016000     IF WS-SI-ABORTAR THEN                                                
016100        DISPLAY 'LEDGDEL: CONTROL CARD EMPTY OR MISSING'                  
016200     END-IF.                                                              
016300*                                                                         
016400 1000-INICIO-F. EXIT.                                                     
016500*                                                                         
016600*----------------------------------------------------------------         
016700*    BUSCA EL ID PEDIDO EN LA TABLA; SI NO ESTA, INFORMA Y NO             
016800*    TOCA NADA. SI ESTA, CIERRA EL HUECO QUE DEJA Y GRABA DE              
016900*    VUELTA EL MAESTRO COMPLETO.                                          
017000 2000-PROCESO-I.                                                          
017100*                                                                         
017200     IF WS-SI-ABORTAR THEN                                                
017300        GO TO 2000-PROCESO-F                                              
017400     END-IF.                                                              
017500*                                                                         
017600     PERFORM 2100-BUSCAR-I THRU 2100-BUSCAR-F.                            
017700*                                                                         
017800     IF NOT WS-SI-ENCONTRADO THEN                                         
017900        DISPLAY 'LEDGDEL: ID NOT FOUND = ' CTL-ID                         
018000        GO TO 2000-PROCESO-F                                              
018100     END-IF.                                                              
018200*                                                                         
018300     PERFORM 2200-CERRAR-HUECO-I THRU 2200-CERRAR-HUECO-F.                
018400     SUBTRACT 1 FROM LT-LEDGER-COUNT.                                     
018500*                                                                         
018600     MOVE 'S' TO WS-IO-FUNCTION.                                          
018700     CALL WS-SUBPGM-LEDGIO USING WS-IO-COMUNICACION                       
018800          LT-LEDGER-TABLE CT-CATEGORY-TABLE.                              
018900*                                                                         
019000 2000-PROCESO-F. EXIT.                                                    
019100*                                                                         
019200*----------------------------------------------------------------         
019300*    BUSQUEDA LINEAL POR NUMERO DE ASIENTO. LA TABLA NO ESTA              
019400*    ORDENADA POR ID (VER NOTA DE LEDGIO SOBRE LT-ID), ASI QUE            
019500*    NO SE PUEDE HACER BUSQUEDA BINARIA NI SEARCH ALL.                    
019600 2100-BUSCAR-I.                                                           
019700*                                                                         
019800     MOVE ZERO TO WS-IDX-BUSCA.                                           
019900     PERFORM 2110-COMPARAR-I THRU 2110-COMPARAR-F                         
020000        VARYING WS-IDX-BUSCA FROM 1 BY 1                                  
020100        UNTIL WS-IDX-BUSCA > LT-LEDGER-COUNT                              
020200           OR WS-SI-ENCONTRADO.                                           
020300*                                                                         
020400 2100-BUSCAR-F. EXIT.                                                     
020500*                                                                         
020600*    COMPARA UNA SOLA ENTRADA. AL ENCONTRAR, GUARDA SU POSICION           
020700*    EN WS-IDX-DESTINO, QUE 2200-CERRAR-HUECO-I USA DESPUES               
020800*    COMO PUNTO DE PARTIDA DEL DESPLAZAMIENTO.                            
020900 2110-COMPARAR-I.                                                         
021000*                                                                         
021100     IF LT-ID (WS-IDX-BUSCA) = CTL-ID THEN                                
021200        SET WS-SI-ENCONTRADO TO TRUE                                      
021300        MOVE WS-IDX-BUSCA TO WS-IDX-DESTINO                               
021400     END-IF.                                                              
021500*                                                                         
021600 2110-COMPARAR-F. EXIT.                                                   
021700*                                                                         
021800*----------------------------------------------------------------         
021900*    CIERRA EL HUECO DEJADO POR EL RENGLON BORRADO DESPLAZANDO            
022000*    CADA RENGLON SIGUIENTE UNA POSICION HACIA ATRAS, DESDE LA            
022100*    POSICION BORRADA HASTA EL FINAL DE LA TABLA. NO SE BORRA             
022200*    FISICAMENTE NADA: EL ULTIMO RENGLON QUEDA DUPLICADO HASTA            
022300*    QUE SUBTRACT 1 FROM LT-LEDGER-COUNT LO DEJA FUERA DE RANGO.          
022400 2200-CERRAR-HUECO-I.                                                     
022500*                                                                         
022600     PERFORM 2210-DESPLAZAR-I THRU 2210-DESPLAZAR-F                       
022700        VARYING WS-IDX-DESTINO FROM WS-IDX-DESTINO BY 1                   
022800        UNTIL WS-IDX-DESTINO >= LT-LEDGER-COUNT.                          
022900*                                                                         
023000 2200-CERRAR-HUECO-F. EXIT.                                               
023100*                                                                         
023200*    MUEVE UNA SOLA ENTRADA UN LUGAR HACIA ATRAS. EL GROUP MOVE           
023300*    LT-LEDGER-ENTRY COPIA TODOS LOS CAMPOS DEL ASIENTO JUNTOS,           
023400*    SIN TENER QUE MOVER CAMPO POR CAMPO.                                 
023500 2210-DESPLAZAR-I.                                                        
023600*                                                                         
023700     MOVE LT-LEDGER-ENTRY (WS-IDX-DESTINO + 1)                            
023800       TO LT-LEDGER-ENTRY (WS-IDX-DESTINO).                               
023900*                                                                         
024000 2210-DESPLAZAR-F. EXIT.                                                  
024100*                                                                         
024200*----------------------------------------------------------------         
024300*    MENSAJE FINAL: ABORTO, BORRADO EXITOSO (CON LOS DOS                  
024400*    CONTADORES ANTES/DESPUES) O ID NO ENCONTRADO.                        
024500 9999-FINAL-I.                                                            
024600*                                                                         
024700     IF WS-SI-ABORTAR THEN                                                
024800        DISPLAY 'LEDGDEL: PROCESS ABORTED'                                
024900     ELSE                                                                 
025000        IF WS-SI-ENCONTRADO THEN                                          
025100           DISPLAY 'LEDGDEL: ENTRIES BEFORE = ' WS-CANT-ANTES             
025200           DISPLAY 'LEDGDEL: ENTRIES NOW    = ' LT-LEDGER-COUNT           
025300        ELSE                                                              
025400           DISPLAY 'LEDGDEL: NO ENTRY WAS DELETED'                        
025500        END-IF                                                            
025600     END-IF.                                                              
025700*                                                                         
025800 9999-FINAL-F. EXIT.                                                      
025900*                                                                         
026000*****************************************************************         
026100*               FIN DEL PROGRAMA LEDGDEL                        *         
026200*  SOLO BORRA POR NUMERO DE ASIENTO; BORRADO MASIVO POR FECHA   *         
026300*  O CATEGORIA QUEDA FUERA DE ALCANCE DE ESTE MODULO.           *         
026400*****************************************************************         
