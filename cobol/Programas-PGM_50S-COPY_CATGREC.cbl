000100*////////////////// (CATGREC) /////////////////////////////////           
000200*************************************************                         
000300*     LAYOUT REGISTRO DE CATEGORIA              *                         
000400*     LARGO REGISTRO = 30 BYTES                *                          
000500*************************************************                         
000600 01  CG-CATEGORY-ENTRY.                                                   
000700*     POSICION RELATIVA (1:20) NOMBRE DE CATEGORIA                        
000800     05  CG-NAME              PIC X(20)    VALUE SPACES.                  
000900*     POSICION RELATIVA (21:1) CLASE DE CATEGORIA                         
001000*     CG-KIND = 'F' FIJA (NO BORRABLE) ; 'C' PERSONALIZADA                
001100     05  CG-KIND              PIC X(01)    VALUE SPACE.                   
001200         88  CG-FIXED-ENTRY                VALUE 'F'.                     
001300         88  CG-CUSTOM-ENTRY               VALUE 'C'.                     
001400*     POSICION RELATIVA (22:9) PARA USO FUTURO                            
001500     05  FILLER               PIC X(09)    VALUE SPACES.                  
001600*     VISTA CRUDA DEL REGISTRO, USADA PARA COMPARAR CONTRA                
001700*     EL RENGLON DE ENCABEZADO DEL ARCHIVO CUSTCAT                        
001800 01  CG-RECORD-BYTES REDEFINES CG-CATEGORY-ENTRY.                         
001900     05  CG-ALL-BYTES         PIC X(30).                                  
