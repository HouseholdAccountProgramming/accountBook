000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. CATTAB.                                                      
000300 AUTHOR. M SOTELO.                                                        
000400 INSTALLATION. DEPTO-SISTEMAS-PRESUPUESTO.                                
000500 DATE-WRITTEN. 22/04/88.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
000800*****************************************************************         
000900*               LIBRO DE CAJA FAMILIAR - MODULO 52              *         
001000*               =================================              *          
001100*  SUBPROGRAMA DE LA TABLA DE CATEGORIAS (CT-CATEGORY-TABLE).    *        
001200*  LK-FUNCTION = 'B' ARMA LA TABLA (6 FIJAS + CUSTCAT)           *        
001300*  LK-FUNCTION = 'A' AGREGA UNA CATEGORIA PERSONALIZADA          *        
001400*  LK-FUNCTION = 'D' BORRA UNA CATEGORIA PERSONALIZADA           *        
001500*  LAS 6 CATEGORIAS DE FABRICA NUNCA SE BORRAN NI SE GRABAN AL   *        
001600*  ARCHIVO CUSTCAT - SOLO LAS PERSONALIZADAS VIVEN ALLI.         *        
001700*****************************************************************         
001800*----------------------------------------------------------------         
001900*   REGISTRO DE CAMBIOS                                                   
002000*----------------------------------------------------------------         
002100*  22/04/88 MSO TK-0080 VERSION INICIAL, SOLO ARMADO DE TABLA       TK0080
002200*  10/05/88 MSO TK-0083 AGREGA ALTA DE CATEGORIA PERSONALIZADA      TK0083
002300*  27/05/88 RGO TK-0091 AGREGA BAJA DE CATEGORIA PERSONALIZADA      TK0091
002400*  14/02/90 MSO TK-0160 VALIDA DUPLICADOS EN TODA LA TABLA          TK0160
002500*  19/09/94 CDZ TK-0340 LIMITE DE 4 PERSONALIZADAS REFORZADO        TK0340
002600*  30/09/98 MSO TK-0411 AJUSTE Y2K - SIN CAMPOS DE ANIO CORTO       TK0411
002700*  05/03/01 MSO TK-0468 MENSAJES Y ENCABEZADO DE CUSTCAT EN         TK0468
002800*                       INGLES, PEDIDO DE AUDITORIA EXTERNA         TK0468
002900*----------------------------------------------------------------         
003000*                                                                         
003100 ENVIRONMENT DIVISION.                                                    
003200*----------------------------------------------------------------         
003300*  SUBPROGRAMA SIN CLASES NI CONMUTADORES PROPIOS; SE DEJA                
003400*  SPECIAL-NAMES POR EL ESTANDAR DEL TALLER.                              
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700 INPUT-OUTPUT SECTION.                                                    
003800*----------------------------------------------------------------         
003900*  UN SOLO ARCHIVO, DDCUSTC, QUE GUARDA SOLO LAS CATEGORIAS               
004000*  PERSONALIZADAS (HASTA CUATRO). LAS SEIS CATEGORIAS FIJAS               
004100*  DE FABRICA NUNCA SE GRABAN: SE ARMAN SIEMPRE EN MEMORIA.               
004200 FILE-CONTROL.                                                            
004300     SELECT CUSTCAT ASSIGN TO DDCUSTC                                     
004400     ORGANIZATION IS LINE SEQUENTIAL                                      
004500     FILE STATUS  IS FS-CUSTCAT.                                          
004600*                                                                         
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900*                                                                         
005000*----------------------------------------------------------------         
005100*  LA FD USA EL REGISTRO DEFINIDO EN EL COPY CATGREC, COMPARTIDO          
005200*  CON CATMNT, PARA QUE AMBOS PROGRAMAS VEAN EL MISMO LAYOUT DE           
005300*  LA PRIMERA LINEA (ENCABEZADO) Y DE CADA CATEGORIA GRABADA.             
005400 FD  CUSTCAT                                                              
005500     RECORDING MODE IS F.                                                 
005600 COPY CATGREC.                                                            
005700*                                                                         
005800 WORKING-STORAGE SECTION.                                                 
005900*=======================*                                                 
006000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
006100*                                                                         
006200*----------------------------------------------------------------         
006300*  CONMUTADOR DE FIN DE LECTURA DEL ARCHIVO CUSTCAT Y ESTADO              
006400*  DE ARCHIVO PROPIO DE ESTE SUBPROGRAMA.                                 
006500 77  FS-CUSTCAT              PIC XX           VALUE SPACES.               
006600 77  WS-STATUS-FIN           PIC X.                                       
006700     88  WS-FIN-LECTURA                       VALUE 'Y'.                  
006800     88  WS-NO-FIN-LECTURA                    VALUE 'N'.                  
006900*                                                                         
007000*    PRIMERA LINEA ESPERADA DE CUSTCAT. SI NO COINCIDE, EL                
007100*    ARCHIVO SE CONSIDERA CORRUPTO Y SE IGNORA SU CONTENIDO,              
007200*    DEJANDO SOLO LAS SEIS CATEGORIAS FIJAS EN LA TABLA.                  
007300 01  WS-HEADER-ESPERADO          PIC X(30)    VALUE                       
007400     'HDR CUSTOM CATEGORIES LEDGER'.                                      
007500*    VISTA POR LAS TRES PRIMERAS LETRAS, USADA EN DEPURACION.             
007600 01  WS-HEADER-VISTA-R REDEFINES WS-HEADER-ESPERADO.                      
007700     05  WS-HEADER-LITERAL        PIC X(03).                              
007800     05  FILLER                   PIC X(27).                              
007900*                                                                         
008000*----------------------------------------------------------------         
008100*  INDICES Y CONMUTADOR DE BUSQUEDA USADOS AL ARMAR LA TABLA Y            
008200*  AL LOCALIZAR UNA CATEGORIA PARA ALTA O BAJA.                           
008300 77  WS-IDX-FIJA              PIC S9(04) COMP  VALUE ZERO.                
008400 77  WS-IDX-BUSCA             PIC S9(04) COMP  VALUE ZERO.                
008500 77  WS-ENCONTRADO            PIC X            VALUE 'N'.                 
008600     88  WS-SI-ENCONTRADO                      VALUE 'S'.                 
008700     88  WS-NO-ENCONTRADO                      VALUE 'N'.                 
008800 77  WS-NOMBRE-BUSCA          PIC X(20)        VALUE SPACES.              
008900*                                                                         
009000 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
009100*                                                                         
009200*----------------------------------------------------------------         
009300*  AREA DE COMUNICACION CON EL PROGRAMA QUE LLAMA (CATMNT,                
009400*  LEDGADD, LEDGRPT, ETC). LK-FUNCTION PIDE ARMAR/ALTA/BAJA;              
009500*  LK-STATUS DEVUELVE EL RESULTADO DE LA OPERACION.                       
009600 LINKAGE SECTION.                                                         
009700*================*                                                        
009800 01  LK-COMUNICACION.                                                     
009900     05  LK-FUNCTION              PIC X(01).                              
010000         88  LK-FUNCION-ARMAR                 VALUE 'B'.                  
010100         88  LK-FUNCION-ALTA                  VALUE 'A'.                  
010200         88  LK-FUNCION-BAJA                  VALUE 'D'.                  
010300     05  LK-NAME                  PIC X(20).                              
010400     05  LK-STATUS                PIC X(01).                              
010500         88  LK-STATUS-OK                     VALUE 'O'.                  
010600         88  LK-STATUS-VACIO                  VALUE 'B'.                  
010700         88  LK-STATUS-DUPLICADO              VALUE 'D'.                  
010800         88  LK-STATUS-MAXIMO                 VALUE 'M'.                  
010900         88  LK-STATUS-NO-ENCONTRADO          VALUE 'N'.                  
011000         88  LK-STATUS-ES-FIJA                VALUE 'F'.                  
011100     05  FILLER                   PIC X(10).                              
011200*                                                                         
011300*    TABLA DE CATEGORIAS EN SI, PASADA POR REFERENCIA PARA QUE            
011400*    EL PROGRAMA QUE LLAMA LA TENGA SIEMPRE ACTUALIZADA.                  
011500 COPY CATGTAB.                                                            
011600*                                                                         
011700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
011800*  PROCEDURE DIVISION                                                     
011900*  DESPACHA SEGUN LK-FUNCTION: ARMAR LA TABLA COMPLETA, AGREGAR           
012000*  UNA CATEGORIA PERSONALIZADA O BORRARLA.                                
012100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
012200 PROCEDURE DIVISION USING LK-COMUNICACION CT-CATEGORY-TABLE.              
012300*                                                                         
012400 MAIN-PROGRAM-I.                                                          
012500*                                                                         
012600     SET LK-STATUS-OK TO TRUE.                                            
012700*                                                                         
012800     EVALUATE TRUE                                                        
012900        WHEN LK-FUNCION-ARMAR                                             
013000           PERFORM 1000-CARGAR-TABLA-I THRU 1000-CARGAR-TABLA-F           
013100        WHEN LK-FUNCION-ALTA                                              
013200           PERFORM 3000-AGREGAR-I THRU 3000-AGREGAR-F                     
013300        WHEN LK-FUNCION-BAJA                                              
013400           PERFORM 4000-BORRAR-I THRU 4000-BORRAR-F                       
013500        WHEN OTHER                                                        
013600*          CODIGO DE FUNCION NO RECONOCIDO: NO HACE NADA Y                
013700*          DEVUELVE LK-STATUS-OK SIN TOCAR LA TABLA.                      
013800           CONTINUE                                                       
013900     END-EVALUATE.                                                        
014000*                                                                         
014100 MAIN-PROGRAM-F. GOBACK.                                                  
014200*                                                                         
014300*----------------------------------------------------------------         
014400*  1000-CARGAR-TABLA-I                                                    
014500*  ARMA LA TABLA COMPLETA DESDE CERO: PRIMERO LAS SEIS                    
014600*  CATEGORIAS FIJAS DE FABRICA (SIEMPRE EN EL MISMO ORDEN) Y              
014700*  LUEGO LAS PERSONALIZADAS GRABADAS EN CUSTCAT.                          
014800 1000-CARGAR-TABLA-I.                                                     
014900*                                                                         
015000     MOVE ZERO TO CT-CATEGORY-COUNT.                                      
015100     MOVE ZERO TO CT-CUSTOM-COUNT.                                        
015200*                                                                         
015300     PERFORM 1010-CARGAR-FIJAS-I THRU 1010-CARGAR-FIJAS-F                 
015400        VARYING WS-IDX-FIJA FROM 1 BY 1 UNTIL WS-IDX-FIJA > 6.            
015500*                                                                         
015600     PERFORM 1020-CARGAR-CUSTOM-I THRU 1020-CARGAR-CUSTOM-F.              
015700*                                                                         
015800 1000-CARGAR-TABLA-F. EXIT.                                               
015900*                                                                         
016000*----------------------------------------------------------------         
016100*  1010-CARGAR-FIJAS-I                                                    
016200*  COPIA UNA DE LAS SEIS CATEGORIAS DE FABRICA (TABLA                     
016300*  CT-FIJA-ENTRY, DEFINIDA EN EL COPY CATGTAB) A LA TABLA EN              
016400*  MEMORIA, MARCANDOLA CON EL INDICADOR DE CATEGORIA FIJA.                
016500 1010-CARGAR-FIJAS-I.                                                     
016600*                                                                         
016700     ADD 1 TO CT-CATEGORY-COUNT.                                          
016800     MOVE CT-FIJA-ENTRY (WS-IDX-FIJA)                                     
016900        TO CT-NAME (CT-CATEGORY-COUNT).                                   
017000     SET CT-FIXED-ENTRY (CT-CATEGORY-COUNT) TO TRUE.                      
017100*                                                                         
017200 1010-CARGAR-FIJAS-F. EXIT.                                               
017300*                                                                         
017400*----------------------------------------------------------------         
017500*  1020-CARGAR-CUSTOM-I                                                   
017600*  ABRE CUSTCAT Y VALIDA SU PRIMERA LINEA (EL ENCABEZADO).  SI            
017700*  EL ARCHIVO NO EXISTE (STATUS '35') O EL ENCABEZADO NO                  
017800*  COINCIDE, NO SE CARGA NINGUNA CATEGORIA PERSONALIZADA Y LA             
017900*  TABLA QUEDA SOLO CON LAS SEIS FIJAS.                                   
018000 1020-CARGAR-CUSTOM-I.                                                    
018100*                                                                         
018200     SET WS-NO-FIN-LECTURA TO TRUE.                                       
018300     OPEN INPUT CUSTCAT.                                                  
018400     IF FS-CUSTCAT = '35' THEN                                            
018500        SET WS-FIN-LECTURA TO TRUE                                        
018600        GO TO 1020-CARGAR-CUSTOM-F                                        
018700     END-IF.                                                              
018800     IF FS-CUSTCAT NOT = '00' THEN                                        
018900        DISPLAY 'CATTAB: OPEN ERROR, CUSTCAT = ' FS-CUSTCAT               
019000        SET WS-FIN-LECTURA TO TRUE                                        
019100        GO TO 1020-CARGAR-CUSTOM-F                                        
019200     END-IF.                                                              
019300*                                                                         
019400     READ CUSTCAT                                                         
019500        AT END SET WS-FIN-LECTURA TO TRUE                                 
019600     END-READ.                                                            
019700     IF WS-NO-FIN-LECTURA                                                 
019800     AND CG-ALL-BYTES NOT = WS-HEADER-ESPERADO THEN                       
019900        DISPLAY 'CATTAB: INVALID HEADER IN CUSTCAT'                       
020000        SET WS-FIN-LECTURA TO TRUE                                        
020100     END-IF.                                                              
020200*                                                                         
020300     PERFORM 1021-LEER-CUSTOM-I THRU 1021-LEER-CUSTOM-F                   
020400        UNTIL WS-FIN-LECTURA.                                             
020500*                                                                         
020600     CLOSE CUSTCAT.                                                       
020700*                                                                         
020800 1020-CARGAR-CUSTOM-F. EXIT.                                              
020900*                                                                         
021000*----------------------------------------------------------------         
021100*    1021-LEER-CUSTOM-I                                                   
021200*    LEE UN RENGLON DE CATEGORIA PERSONALIZADA Y LO AGREGA A              
021300*    CONTINUACION DE LAS SEIS FIJAS EN LA TABLA EN MEMORIA.               
021400 1021-LEER-CUSTOM-I.                                                      
021500*                                                                         
021600     READ CUSTCAT                                                         
021700        AT END SET WS-FIN-LECTURA TO TRUE                                 
021800     END-READ.                                                            
021900     IF WS-FIN-LECTURA THEN                                               
022000        GO TO 1021-LEER-CUSTOM-F                                          
022100     END-IF.                                                              
022200*                                                                         
022300     ADD 1 TO CT-CATEGORY-COUNT.                                          
022400     ADD 1 TO CT-CUSTOM-COUNT.                                            
022500     MOVE CG-NAME TO CT-NAME (CT-CATEGORY-COUNT).                         
022600     SET CT-CUSTOM-ENTRY (CT-CATEGORY-COUNT) TO TRUE.                     
022700*                                                                         
022800 1021-LEER-CUSTOM-F. EXIT.                                                
022900*                                                                         
023000*----------------------------------------------------------------         
023100*  3000-AGREGAR-I                                                         
023200*  PIDE EL ALTA DE UNA CATEGORIA PERSONALIZADA NUEVA. RECHAZA             
023300*  NOMBRE EN BLANCO, NOMBRE DUPLICADO (CONTRA TODA LA TABLA,              
023400*  FIJAS Y PERSONALIZADAS) Y EL LIMITE DE CUATRO IMPUESTO POR             
023500*  TK-0340. SI PASA TODO, AGREGA Y REGRABA CUSTCAT.                       
023600 3000-AGREGAR-I.                                                          
023700*                                                                         
023800     IF LK-NAME = SPACES THEN                                             
023900        SET LK-STATUS-VACIO TO TRUE                                       
024000        GO TO 3000-AGREGAR-F                                              
024100     END-IF.                                                              
024200*                                                                         
024300     MOVE LK-NAME TO WS-NOMBRE-BUSCA.                                     
024400     PERFORM 9000-BUSCAR-NOMBRE-I THRU 9000-BUSCAR-NOMBRE-F.              
024500     IF WS-SI-ENCONTRADO THEN                                             
024600        SET LK-STATUS-DUPLICADO TO TRUE                                   
024700        GO TO 3000-AGREGAR-F                                              
024800     END-IF.                                                              
024900*                                                                         
025000     IF CT-CUSTOM-COUNT NOT < 4 THEN                                      
025100        SET LK-STATUS-MAXIMO TO TRUE                                      
025200        GO TO 3000-AGREGAR-F                                              
025300     END-IF.                                                              
025400*                                                                         
025500     ADD 1 TO CT-CATEGORY-COUNT.                                          
025600     ADD 1 TO CT-CUSTOM-COUNT.                                            
025700     MOVE LK-NAME TO CT-NAME (CT-CATEGORY-COUNT).                         
025800     SET CT-CUSTOM-ENTRY (CT-CATEGORY-COUNT) TO TRUE.                     
025900*                                                                         
026000     PERFORM 3900-GRABAR-CUSTCAT-I THRU 3900-GRABAR-CUSTCAT-F.            
026100*                                                                         
026200 3000-AGREGAR-F. EXIT.                                                    
026300*                                                                         
026400*----------------------------------------------------------------         
026500*  4000-BORRAR-I                                                          
026600*  PIDE LA BAJA DE UNA CATEGORIA PERSONALIZADA. RECHAZA NOMBRE            
026700*  EN BLANCO, NOMBRE NO ENCONTRADO Y CUALQUIER INTENTO DE                 
026800*  BORRAR UNA DE LAS SEIS CATEGORIAS FIJAS. SI PASA TODO,                 
026900*  CIERRA EL HUECO EN LA TABLA Y REGRABA CUSTCAT.                         
027000 4000-BORRAR-I.                                                           
027100*                                                                         
027200     IF LK-NAME = SPACES THEN                                             
027300        SET LK-STATUS-VACIO TO TRUE                                       
027400        GO TO 4000-BORRAR-F                                               
027500     END-IF.                                                              
027600*                                                                         
027700     MOVE LK-NAME TO WS-NOMBRE-BUSCA.                                     
027800     PERFORM 9000-BUSCAR-NOMBRE-I THRU 9000-BUSCAR-NOMBRE-F.              
027900     IF WS-NO-ENCONTRADO THEN                                             
028000        SET LK-STATUS-NO-ENCONTRADO TO TRUE                               
028100        GO TO 4000-BORRAR-F                                               
028200     END-IF.                                                              
028300     IF CT-FIXED-ENTRY (WS-IDX-BUSCA) THEN                                
028400        SET LK-STATUS-ES-FIJA TO TRUE                                     
028500        GO TO 4000-BORRAR-F                                               
028600     END-IF.                                                              
028700*                                                                         
028800     PERFORM 4010-CERRAR-HUECO-I THRU 4010-CERRAR-HUECO-F                 
028900        VARYING WS-IDX-BUSCA FROM WS-IDX-BUSCA BY 1                       
029000        UNTIL WS-IDX-BUSCA > CT-CATEGORY-COUNT - 1.                       
029100*                                                                         
029200     SUBTRACT 1 FROM CT-CATEGORY-COUNT.                                   
029300     SUBTRACT 1 FROM CT-CUSTOM-COUNT.                                     
029400*                                                                         
029500     PERFORM 3900-GRABAR-CUSTCAT-I THRU 3900-GRABAR-CUSTCAT-F.            
029600*                                                                         
029700 4000-BORRAR-F. EXIT.                                                     
029800*                                                                         
029900*----------------------------------------------------------------         
030000*    4010-CERRAR-HUECO-I                                                  
030100*    DESPLAZA CADA ENTRADA UN LUGAR HACIA ATRAS PARA TAPAR EL             
030200*    HUECO DEJADO POR LA CATEGORIA BORRADA, IGUAL QUE EL                  
030300*    CIERRE DE HUECO DE LEDGDEL SOBRE LA TABLA DE ASIENTOS.               
030400 4010-CERRAR-HUECO-I.                                                     
030500*                                                                         
030600     MOVE CT-CATEGORY-ENTRY (WS-IDX-BUSCA + 1)                            
030700       TO CT-CATEGORY-ENTRY (WS-IDX-BUSCA).                               
030800*                                                                         
030900 4010-CERRAR-HUECO-F. EXIT.                                               
031000*                                                                         
031100*----------------------------------------------------------------         
031200*  3900-GRABAR-CUSTCAT-I                                                  
031300*  REGRABA CUSTCAT DESDE CERO CON EL ENCABEZADO Y TODAS LAS               
031400*  CATEGORIAS PERSONALIZADAS VIGENTES (INDICES 7 EN ADELANTE              
031500*  DE LA TABLA, YA QUE LAS PRIMERAS SEIS SON LAS FIJAS).                  
031600 3900-GRABAR-CUSTCAT-I.                                                   
031700*                                                                         
031800     OPEN OUTPUT CUSTCAT.                                                 
031900     IF FS-CUSTCAT NOT = '00' THEN                                        
032000        DISPLAY 'CATTAB: OPEN ERROR, CUSTCAT FOR WRITE = '                
032100                FS-CUSTCAT                                                
032200        GO TO 3900-GRABAR-CUSTCAT-F                                       
032300     END-IF.                                                              
032400*                                                                         
032500     MOVE WS-HEADER-ESPERADO TO CG-ALL-BYTES.                             
032600     WRITE CG-CATEGORY-ENTRY.                                             
032700*                                                                         
032800     IF CT-CUSTOM-COUNT > 0 THEN                                          
032900        PERFORM 3910-GRABAR-UNA-I THRU 3910-GRABAR-UNA-F                  
033000           VARYING CT-IDX FROM 7 BY 1                                     
033100           UNTIL CT-IDX > CT-CATEGORY-COUNT                               
033200     END-IF.                                                              
033300*                                                                         
033400     CLOSE CUSTCAT.                                                       
033500*                                                                         
033600 3900-GRABAR-CUSTCAT-F. EXIT.                                             
033700*                                                                         
033800*----------------------------------------------------------------         
033900*    3910-GRABAR-UNA-I                                                    
034000*    ESCRIBE UN RENGLON DE CATEGORIA PERSONALIZADA EN CUSTCAT.            
034100 3910-GRABAR-UNA-I.                                                       
034200*                                                                         
034300     MOVE CT-NAME (CT-IDX) TO CG-NAME.                                    
034400     SET CG-CUSTOM-ENTRY TO TRUE.                                         
034500     WRITE CG-CATEGORY-ENTRY.                                             
034600*                                                                         
034700 3910-GRABAR-UNA-F. EXIT.                                                 
034800*                                                                         
034900*----------------------------------------------------------------         
035000*  9000-BUSCAR-NOMBRE-I                                                   
035100*  BUSQUEDA LINEAL DEL NOMBRE EN WS-NOMBRE-BUSCA CONTRA TODA LA           
035200*  TABLA (FIJAS Y PERSONALIZADAS). SI LO ENCUENTRA, DEJA EL               
035300*  INDICE EN WS-IDX-BUSCA PARA QUE 4000-BORRAR-I LO USE.                  
035400 9000-BUSCAR-NOMBRE-I.                                                    
035500*                                                                         
035600     SET WS-NO-ENCONTRADO TO TRUE.                                        
035700     MOVE ZERO TO WS-IDX-BUSCA.                                           
035800*                                                                         
035900     PERFORM 9010-COMPARAR-I THRU 9010-COMPARAR-F                         
036000        VARYING CT-IDX FROM 1 BY 1                                        
036100        UNTIL CT-IDX > CT-CATEGORY-COUNT                                  
036200        OR WS-SI-ENCONTRADO.                                              
036300*                                                                         
036400 9000-BUSCAR-NOMBRE-F. EXIT.                                              
036500*                                                                         
036600*----------------------------------------------------------------         
036700*    9010-COMPARAR-I                                                      
036800*    COMPARA UNA ENTRADA DE LA TABLA CONTRA EL NOMBRE BUSCADO.            
036900 9010-COMPARAR-I.                                                         
037000*                                                                         
037100     IF CT-NAME (CT-IDX) = WS-NOMBRE-BUSCA THEN                           
037200        SET WS-SI-ENCONTRADO TO TRUE                                      
037300        SET WS-IDX-BUSCA     TO CT-IDX                                    
037400     END-IF.                                                              
037500*                                                                         
037600 9010-COMPARAR-F. EXIT.                                                   
037700*                                                                         
037800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
037900*  FIN DEL SUBPROGRAMA CATTAB. EL ORDEN DE LAS SEIS CATEGORIAS            
038000*  FIJAS NO CAMBIA NUNCA; SOLO LAS PERSONALIZADAS SE MUEVEN AL            
038100*  CERRAR UN HUECO DE BAJA.                                               
038200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
